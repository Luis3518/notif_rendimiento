000100******************************************************************
000200*                                                                *
000300*  COPY        : CARCOTZ                                        *
000400*  APLICACION  : CARTERA DE INVERSION                           *
000500*  DESCRIPCION : LAYOUT DEL REGISTRO DE COTIZACION (ARCHIVO      *
000600*              : MARKET-QUOTES). UN REGISTRO POR SIMBOLO         *
000700*              : COTIZADO, CON EL PRECIO DE VENTA (ASK) VIGENTE  *
000800*              : EN MONEDA LOCAL (PESOS ARGENTINOS), MAS LOS     *
000900*              : CAMPOS DE MERCADO QUE ALIMENTAN OTRAS PANTALLAS *
001000*              : DE LA APLICACION (PIZARRA EN VIVO, HISTORICO).  *
001100*  LONGITUD    : 120 POSICIONES, FORMATO LINE SEQUENTIAL.        *
001200******************************************************************
001300*  BITACORA DE CAMBIOS                                          *
001400*  FECHA       PROGRAMADOR       DESCRIPCION                    *
001500*  ---------   ---------------   --------------------------    *
001600*  24/03/1989  J. SAGASTUME      CREACION DEL COPY               *
001700*  14/01/1999  R. ESTRADA        REVISION Y2K - SIN CAMBIOS      *
001800*  02/06/2015  E. RAMIREZ (EEDR) SE ACLARA QUE UN ASK-PRICE EN   *
001900*                                CERO EQUIVALE A SIMBOLO SIN     *
002000*                                COTIZAR (VER 88 CARCOTZ-SIN-   *
002100*                                COTIZACION)                    *
002200*  10/08/2026  E. RAMIREZ (EEDR) TICKET CAR-0043: EL COPY SOLO   *
002300*                                TRAIA CATEGORIA/SIMBOLO/PRECIO- *
002400*                                ASK Y UN FILLER UNICO; SE AMPLIA*
002500*                                A 120 BYTES PARA INCORPORAR EL  *
002600*                                PRECIO DE COMPRA (BID), LA      *
002700*                                VARIACION DEL DIA, EL VOLUMEN Y *
002800*                                LOS DATOS DE MERCADO/HORARIO    *
002900*                                QUE YA USA LA PIZARRA EN VIVO.  *
003000*                                CARB1R01 SIGUE CONSUMIENDO SOLO *
003100*                                CATEGORIA/SIMBOLO/PRECIO-ASK.   *
003200******************************************************************
003300 01  REG-CARCOTZ.
003400*--------------------------------------------------------------*
003500*    CATEGORIA DEL SIMBOLO COTIZADO (NO HAY FUENTE DE PRECIO   *
003600*    PARA CRYPTO TODAVIA, POR LO QUE NUNCA APARECE AQUI)       *
003700*--------------------------------------------------------------*
003800     05  CARCOTZ-CATEGORIA          PIC X(08).
003900         88  CARCOTZ-ES-ACCIONES           VALUE 'ACCIONES'.
004000         88  CARCOTZ-ES-CEDEARS            VALUE 'CEDEARS '.
004100*--------------------------------------------------------------*
004200*    SIMBOLO/TICKER TAL COMO LO PUBLICA EL MERCADO             *
004300*--------------------------------------------------------------*
004400     05  CARCOTZ-SIMBOLO             PIC X(10).
004500*--------------------------------------------------------------*
004600*    PRECIO ASK VIGENTE EN PESOS ARGENTINOS, 2 DECIMALES        *
004700*    UN ASK-PRICE = 0 SE TRATA COMO SIMBOLO SIN COTIZAR         *
004800*--------------------------------------------------------------*
004900     05  CARCOTZ-PRECIO-ASK          PIC S9(09)V99.
005000         88  CARCOTZ-SIN-COTIZACION        VALUE ZEROS.
005100*--------------------------------------------------------------*
005200*    PRECIO BID (PUNTA COMPRADORA). INFORMATIVO, LO USA LA     *
005300*    PIZARRA EN VIVO PARA MOSTRAR EL SPREAD; LA LIQUIDACION DE  *
005400*    CARTERA SIEMPRE VALUA AL ASK (PRECIO AL QUE SE VENDERIA).  *
005500*--------------------------------------------------------------*
005600     05  CARCOTZ-PRECIO-BID          PIC S9(09)V99.
005700*--------------------------------------------------------------*
005800*    VARIACION PORCENTUAL DE LA RUEDA, CON SIGNO                *
005900*--------------------------------------------------------------*
006000     05  CARCOTZ-VARIACION-PCT       PIC S9(03)V99.
006100*--------------------------------------------------------------*
006200*    VOLUMEN OPERADO EN LA RUEDA (CANTIDAD DE TITULOS)          *
006300*--------------------------------------------------------------*
006400     05  CARCOTZ-VOLUMEN             PIC 9(09).
006500*--------------------------------------------------------------*
006600*    FECHA Y HORA DE LA ULTIMA ACTUALIZACION DE LA COTIZACION  *
006700*--------------------------------------------------------------*
006800     05  CARCOTZ-FECHA-COTIZACION    PIC X(08).
006900     05  CARCOTZ-HORA-COTIZACION     PIC X(04).
007000*--------------------------------------------------------------*
007100*    MERCADO DE ORIGEN DE LA COTIZACION                         *
007200*--------------------------------------------------------------*
007300     05  CARCOTZ-COD-MERCADO         PIC X(04).
007400         88  CARCOTZ-MERC-BYMA              VALUE 'BYMA'.
007500         88  CARCOTZ-MERC-OTC               VALUE 'OTC '.
007600*--------------------------------------------------------------*
007700*    INDICADOR DE TITULO SUSPENDIDO DE COTIZACION (RUEDA       *
007800*    INTERRUMPIDA POR LA COMISION REGULADORA). SI VIENE 'S',   *
007900*    EL PRECIO-ASK ES EL ULTIMO VALIDO ANTES DE LA SUSPENSION;  *
008000*    ESTE BATCH NO DISTINGUE ESTE CASO Y LO VALUA IGUAL.        *
008100*--------------------------------------------------------------*
008200     05  CARCOTZ-IND-SUSPENDIDO      PIC X(01).
008300         88  CARCOTZ-TITULO-SUSPENDIDO      VALUE 'S'.
008400*--------------------------------------------------------------*
008500*    RELLENO PARA CRECIMIENTO FUTURO DEL LAYOUT                *
008600*--------------------------------------------------------------*
008700     05  FILLER                      PIC X(49).
