000100******************************************************************
000200* FECHA       : 24/03/1989                                      *
000300* PROGRAMADOR : J. SAGASTUME                                     *
000400* APLICACION  : CARTERA DE INVERSION                             *
000500* PROGRAMA    : CARB1R01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LIQUIDACION DIARIA DE RENDIMIENTO DE CARTERA.    *
000800*             : LEE LAS TENENCIAS DEL CLIENTE (ACCIONES, CEDEARS *
000900*             : Y CRIPTOMONEDAS), LAS COTIZACIONES VIGENTES Y EL *
001000*             : TIPO DE CAMBIO MEP, CONVIERTE A DOLARES, CALCULA *
001100*             : GANANCIA/PERDIDA Y RENDIMIENTO POR ACTIVO Y POR  *
001200*             : CATEGORIA, EMITE EL REPORTE DE CARTERA Y, CUANDO *
001300*             : CORRESPONDA, UN AVISO DE RENDIMIENTO DESTACADO.  *
001400* ARCHIVOS    : HOLDINGS=E, MRKTQUOT=E, TIPOCAMB=E, PARMCARD=E   *
001500*             : REPORTE=S, NOTIFIC=S                             *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*  BITACORA DE CAMBIOS                                          *
001900*  FECHA       PROGRAMADOR       DESCRIPCION                    *
002000*  ---------   ---------------   --------------------------    *
002100*  24/03/1989  J. SAGASTUME      CREACION. SOLO ACCIONES        *
002200*                                ARGENTINAS CONTRA EL DOLAR     *
002300*                                OFICIAL.                       *
002400*  11/09/1996  J. SAGASTUME      SE AGREGA LA CATEGORIA CEDEARS *
002500*                                Y EL RESUMEN POR CATEGORIA.     *
002600*  14/01/1999  R. ESTRADA        REVISION Y2K. SIN CAMBIOS DE   *
002700*                                FORMATO DE FECHA EN ESTE        *
002800*                                PROGRAMA (LA FECHA DE TIPO DE   *
002900*                                CAMBIO YA LLEGA COMO TEXTO).    *
003000*  03/11/2003  M. PINEDA         SE AGREGA EL RESUMEN            *
003100*                                CONSOLIDADO DE CARTERA AL PIE   *
003200*                                DEL REPORTE.                    *
003300*  17/08/2009  M. PINEDA         CORRECCION: EL RENDIMIENTO POR  *
003400*                                CATEGORIA SE CALCULA SOBRE LOS  *
003500*                                TOTALES DE LA CATEGORIA, NO     *
003600*                                COMO PROMEDIO DE RENDIMIENTOS.  *
003700*  02/06/2015  E. RAMIREZ (EEDR) SE AGREGA LA CATEGORIA CRYPTO   *
003800*                                (SIN FUENTE DE COTIZACION AUN,  *
003900*                                SE INFORMA Y SE OMITE).         *
004000*  02/06/2015  E. RAMIREZ (EEDR) SE AGREGA LA LECTURA DEL TIPO   *
004100*                                DE CAMBIO MEP (CASA BOLSA) EN   *
004200*                                REEMPLAZO DEL DOLAR OFICIAL.    *
004300*  19/07/2026  E. RAMIREZ (EEDR) TICKET CAR-0038: SE AGREGA EL   *
004400*                                AVISO DE RENDIMIENTO DESTACADO  *
004500*                                (UMBRAL 40%) COMO SALIDA APARTE *
004600*                                Y LA TARJETA DE PARAMETROS      *
004700*                                PARA FORZARLO U OPCIONALMENTE   *
004800*                                TITULAR EL AVISO.              *
004900*  10/08/2026  E. RAMIREZ (EEDR) TICKET CAR-0042: AUDITORIA      *
005000*                                DETECTO QUE LOS ACUMULADORES DE *
005100*                                TOT-INVERTIDO/TOT-ACTUAL/TOT-   *
005200*                                GANANCIA-PERD/TOT-RENDIMIENTO-  *
005300*                                PCT/TOT-CANT-ACTIVOS Y LOS       *
005400*                                TOTALES DE CARTERA NO TRAIAN     *
005500*                                VALUE ZERO COMO EL RESTO DE LOS  *
005600*                                CONTADORES DEL PROGRAMA. SE      *
005700*                                AGREGA EL VALUE ZERO EXPLICITO   *
005800*                                PARA NO DEPENDER DE QUE EL       *
005900*                                COMPILADOR INICIALICE WORKING-   *
006000*                                STORAGE EN CERO; SIN ESTO, LA    *
006100*                                CATEGORIA CRYPTO (SIEMPRE VACIA  *
006200*                                EN ESTE DISEÑO, VER SERIE 320)   *
006300*                                PODIA QUEDAR CON BASURA.         *
006400*  10/08/2026  E. RAMIREZ (EEDR) TICKET CAR-0043: EL REPORTE Y EL *
006500*                                AVISO EDITABAN TODOS LOS MONTOS  *
006600*                                CON 900-EDITAR-MONEDA, QUE       *
006700*                                SIEMPRE ANTEPONE SIGNO (+/-).    *
006800*                                SOLO GANANCIA/PERDIDA DEBE LLEVAR*
006900*                                SIGNO; PRECIO DE COMPRA, PRECIO  *
007000*                                ACTUAL, VALOR ACTUAL, PRECIO ARS *
007100*                                Y LOS TOTALES INVERTIDO/ACTUAL   *
007200*                                VAN SIN SIGNO. SE AGREGA LA      *
007300*                                SERIE 905 (EDITAR-MONEDA-PLANA)  *
007400*                                PARA ESOS CAMPOS Y SE DEJA 900   *
007500*                                RESERVADA A GANANCIA/PERDIDA.    *
007600******************************************************************
007700 IDENTIFICATION DIVISION.
007800 PROGRAM-ID.    CARB1R01.
007900 AUTHOR.        J. SAGASTUME.
008000 INSTALLATION.  GERENCIA DE SISTEMAS - CARTERA DE INVERSION.
008100 DATE-WRITTEN.  24/03/1989.
008200 DATE-COMPILED.
008300 SECURITY.      CLASIFICACION INTERNA - USO DEL DEPARTAMENTO
008400                 DE CARTERA DE INVERSION UNICAMENTE.
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700*----------------------------------------------------------------*
008800*    UPSI-0 PERMITE QUE OPERACIONES FUERCE LA EMISION DEL AVISO  *
008900*    DE RENDIMIENTO DESTACADO SIN ESPERAR A QUE EL UMBRAL DEL     *
009000*    40% SE SUPERE, TIPICAMENTE PARA PROBAR EL CIRCUITO DE        *
009100*    DISTRIBUCION DEL AVISO SIN ARMAR UNA CARTERA DE PRUEBA.      *
009200*----------------------------------------------------------------*
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM
009500     UPSI-0 ON STATUS IS WKS-FORZAR-NOTIF-ON
009600            OFF STATUS IS WKS-FORZAR-NOTIF-OFF.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT HOLDINGS      ASSIGN TO HOLDINGS
010000                           FILE STATUS IS FS-HOLDINGS.
010100     SELECT MARKET-QUOTES ASSIGN TO MRKTQUOT
010200                           FILE STATUS IS FS-MRKTQUOT.
010300     SELECT EXCHANGE-RATE ASSIGN TO TIPOCAMB
010400                           FILE STATUS IS FS-TIPOCAMB.
010500     SELECT OPTIONAL
010600             PARAMETRO    ASSIGN TO PARMCARD
010700                           FILE STATUS IS FS-PARMCARD.
010800     SELECT REPORTE       ASSIGN TO REPORTE
010900                           FILE STATUS IS FS-REPORTE.
011000     SELECT NOTIFICACION  ASSIGN TO NOTIFIC
011100                           FILE STATUS IS FS-NOTIFIC.
011200 DATA DIVISION.
011300 FILE SECTION.
011400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
011500*   TENENCIAS DEL CLIENTE (ACCIONES/CEDEARS/CRYPTO)
011600 FD  HOLDINGS.
011700     COPY CARHOLD.
011800*   COTIZACIONES VIGENTES POR SIMBOLO
011900 FD  MARKET-QUOTES.
012000     COPY CARCOTZ.
012100*   TIPO DE CAMBIO MEP (CASA BOLSA)
012200 FD  EXCHANGE-RATE.
012300     COPY CARTIPC.
012400*   TARJETA DE PARAMETROS DEL OPERADOR (OPCIONAL). SI EL ARCHIVO
012500*   NO EXISTE O VIENE VACIO, EL PROGRAMA SIGUE CON LOS VALORES
012600*   POR DEFECTO (SIN FORZAR AVISO, SIN TITULO PERSONALIZADO).
012700 FD  PARAMETRO.
012800 01  REG-PARAMETRO.
012900     05  PARM-FORZAR-NOTIF      PIC X(01).
013000         88  PARM-FORZAR-SI            VALUE 'S'.
013100     05  PARM-TITULO             PIC X(60).
013200     05  FILLER                  PIC X(19).
013300*   REPORTE DE RENDIMIENTO DE CARTERA (IMPRESION)
013400 FD  REPORTE.
013500 01  REG-REPORTE.
013600     05  REP-LINEA               PIC X(120).
013700     05  FILLER                  PIC X(012).
013800*   AVISO DE RENDIMIENTO DESTACADO
013900 FD  NOTIFICACION.
014000 01  REG-NOTIFICACION.
014100     05  NOTIF-LINEA             PIC X(072).
014200     05  FILLER                  PIC X(008).
014300 WORKING-STORAGE SECTION.
014400******************************************************************
014500*     ITEMS 77 DE CONTROL GENERAL DEL PROGRAMA. NO SON PARTE DE  *
014600*     NINGUNA TABLA NI SWITCH DE FIN DE ARCHIVO, SON CONTADORES   *
014700*     SUELTOS QUE LA OPERACION CONSULTA DESDE LOS DISPLAY DE      *
014800*     ARRANQUE Y DE CIERRE DE LA CORRIDA.                         *
014900******************************************************************
015000 77  WKS-VERSION-PROGRAMA         PIC X(06) VALUE 'CAR043'.
015100 77  WKS-CANT-LINEAS-REPORTE      PIC S9(06) COMP VALUE ZERO.
015200 77  WKS-CANT-LINEAS-AVISO        PIC S9(06) COMP VALUE ZERO.
015300******************************************************************
015400*           RECURSOS DE CONTROL DE ESTADO DE ARCHIVOS            *
015500******************************************************************
015600 01  FS-HOLDINGS                 PIC 9(02) VALUE ZEROS.
015700 01  FS-MRKTQUOT                 PIC 9(02) VALUE ZEROS.
015800 01  FS-TIPOCAMB                 PIC 9(02) VALUE ZEROS.
015900 01  FS-PARMCARD                 PIC 9(02) VALUE ZEROS.
016000 01  FS-REPORTE                  PIC 9(02) VALUE ZEROS.
016100 01  FS-NOTIFIC                  PIC 9(02) VALUE ZEROS.
016200******************************************************************
016300*           TABLA DE TENENCIAS LEIDAS DE HOLDINGS                *
016400*           UNA FILA POR CADA REGISTRO VALIDO DE CARHOLD; LA     *
016500*           VALIDACION DE TICKER/CANTIDAD/COSTO CORRE ANTES DE    *
016600*           CARGAR LA FILA, VER SERIE 210.                        *
016700******************************************************************
016800 01  WKS-TABLA-TENENCIAS.
016900     05  WKS-TENENCIA OCCURS 500 TIMES.
017000         10  TEN-CATEGORIA        PIC X(08).
017100         10  TEN-TICKER           PIC X(10).
017200         10  TEN-CANTIDAD         PIC S9(09)V9(04).
017300         10  TEN-COSTO-TOTAL      PIC S9(09)V99.
017400******************************************************************
017500*           TABLA DE COTIZACIONES LEIDAS DE MARKET-QUOTES        *
017600*           SOLO SE CARGAN LOS SIMBOLOS CON ASK-PRICE DISTINTO    *
017700*           DE CERO (VER 88 CARCOTZ-SIN-COTIZACION EN EL COPY);   *
017800*           LOS SIMBOLOS SIN COTIZAR NO ENTRAN A ESTA TABLA Y      *
017900*           LA TENENCIA CORRESPONDIENTE SE INFORMA Y SE OMITE.    *
018000******************************************************************
018100 01  WKS-TABLA-COTIZACIONES.
018200     05  WKS-COTIZACION OCCURS 500 TIMES.
018300         10  COT-CATEGORIA        PIC X(08).
018400         10  COT-SIMBOLO          PIC X(10).
018500         10  COT-PRECIO-ASK       PIC S9(09)V99.
018600******************************************************************
018700*     TABLA DE ACTIVOS PROCESADOS Y SU RENDIMIENTO               *
018800*     UNA FILA POR CADA TENENCIA QUE SI TUVO COTIZACION (O QUE    *
018900*     ES CRYPTO Y NO NECESITA UNA, AUNQUE HOY CRYPTO SIEMPRE SE   *
019000*     OMITE POR FALTA DE FUENTE DE PRECIO, VER SERIE 330). ESTA    *
019100*     TABLA ES LA FUENTE DE DATOS TANTO DEL REPORTE (SERIE 500)   *
019200*     COMO DEL AVISO DE RENDIMIENTO DESTACADO (SERIE 600).        *
019300******************************************************************
019400 01  WKS-TABLA-ACTIVOS-PROC.
019500     05  WKS-ACTIVO-PROC OCCURS 500 TIMES.
019600         10  PROC-TICKER          PIC X(10).
019700         10  PROC-CATEGORIA       PIC X(08).
019800         10  PROC-CANTIDAD        PIC S9(09)V9(04).
019900         10  PROC-CANTIDAD-R REDEFINES PROC-CANTIDAD.
020000             15  PROC-CANT-ENTERA  PIC S9(09).
020100             15  PROC-CANT-DECIMAL PIC  9(04).
020200         10  PROC-COSTO-TOTAL-USD PIC S9(09)V99.
020300         10  PROC-COSTO-UNIT-USD  PIC S9(09)V9(04).
020400         10  PROC-PRECIO-ARS      PIC S9(09)V99.
020500         10  PROC-TIPO-CAMBIO-USO PIC S9(05)V99.
020600         10  PROC-PRECIO-ACT-USD  PIC S9(09)V9(04).
020700         10  PROC-VALOR-ACT-USD   PIC S9(09)V99.
020800         10  PROC-GANANCIA-PERD   PIC S9(09)V99.
020900         10  PROC-RENDIMIENTO-PCT PIC S9(05)V99.
021000******************************************************************
021100*     TOTALES POR CATEGORIA (1=ACCIONES 2=CEDEARS 3=CRYPTO)      *
021200*     Y TOTAL CONSOLIDADO DE CARTERA                             *
021300*                                                                 *
021400*     TODOS LOS ACUMULADORES DE ESTE GRUPO SE INICIALIZAN EN     *
021500*     CERO CON VALUE ZERO, IGUAL QUE LOS DEMAS CONTADORES DEL     *
021600*     PROGRAMA (VER WKS-CANT-LEIDAS MAS ABAJO). SIN ESTO, LA      *
021700*     CATEGORIA CRYPTO -QUE SIEMPRE QUEDA SIN ACTIVOS PORQUE NO   *
021800*     HAY FUENTE DE PRECIO TODAVIA, VER SERIE 330- DEPENDERIA DE  *
021900*     QUE EL COMPILADOR DEJE WORKING-STORAGE EN CERO AL ARRANCAR  *
022000*     PARA QUE "CONJUNTO VACIO -> LOS 4 CAMPOS EN 0" SE CUMPLA,   *
022100*     EN LUGAR DE SER UNA GARANTIA DEL PROPIO PROGRAMA. EL VALUE  *
022200*     CLAUSE SOBRE UN ELEMENTO DENTRO DE UN OCCURS APLICA A TODAS *
022300*     LAS OCURRENCIAS DE LA TABLA AL INICIAR EL PROGRAMA.         *
022400******************************************************************
022500 01  WKS-TABLA-TOTALES.
022600     05  WKS-TOTAL-CATEGORIA OCCURS 3 TIMES.
022700         10  TOT-INVERTIDO        PIC S9(11)V99 VALUE ZERO.
022800         10  TOT-ACTUAL           PIC S9(11)V99 VALUE ZERO.
022900         10  TOT-GANANCIA-PERD    PIC S9(11)V99 VALUE ZERO.
023000         10  TOT-RENDIMIENTO-PCT  PIC S9(05)V99 VALUE ZERO.
023100         10  TOT-CANT-ACTIVOS     PIC S9(04) COMP VALUE ZERO.
023200 01  WKS-TOTAL-CARTERA.
023300     05  WKS-TOTAL-INVERT-CART    PIC S9(11)V99 VALUE ZERO.
023400     05  WKS-TOTAL-ACTUAL-CART    PIC S9(11)V99 VALUE ZERO.
023500     05  WKS-GANANCIA-PERD-CART   PIC S9(11)V99 VALUE ZERO.
023600     05  WKS-RENDIM-PCT-CART      PIC S9(05)V99 VALUE ZERO.
023700******************************************************************
023800*           SUBINDICES Y CONTADORES DE CONTROL                  *
023900******************************************************************
024000 01  WKS-IDX-TEN                  PIC S9(04) COMP VALUE ZERO.
024100 01  WKS-IDX-COT                  PIC S9(04) COMP VALUE ZERO.
024200 01  WKS-IDX-PROC                 PIC S9(04) COMP VALUE ZERO.
024300 01  WKS-IDX-CAT                  PIC S9(04) COMP VALUE ZERO.
024400 01  WKS-IDX-CAT-ACTIVO           PIC S9(04) COMP VALUE ZERO.
024500 01  WKS-CANT-LEIDAS              PIC S9(04) COMP VALUE ZERO.
024600 01  WKS-CANT-ACCIONES            PIC S9(04) COMP VALUE ZERO.
024700 01  WKS-CANT-CEDEARS             PIC S9(04) COMP VALUE ZERO.
024800 01  WKS-CANT-CRYPTO              PIC S9(04) COMP VALUE ZERO.
024900 01  WKS-CANT-COTIZACIONES        PIC S9(04) COMP VALUE ZERO.
025000 01  WKS-CANT-PROCESADOS          PIC S9(04) COMP VALUE ZERO.
025100 01  WKS-CANT-SIN-COTIZAR         PIC S9(04) COMP VALUE ZERO.
025200 01  WKS-CANT-CRYPTO-OMITIDA      PIC S9(04) COMP VALUE ZERO.
025300******************************************************************
025400*           INTERRUPTORES DE FIN DE ARCHIVO Y DE PROCESO         *
025500******************************************************************
025600 01  WKS-SW-FIN-HOLDINGS          PIC X(01) VALUE 'N'.
025700     88  WKS-FIN-HOLDINGS                 VALUE 'S'.
025800 01  WKS-SW-FIN-TIPOCAMB          PIC X(01) VALUE 'N'.
025900     88  WKS-FIN-TIPOCAMB                 VALUE 'S'.
026000 01  WKS-SW-FIN-MRKTQUOT          PIC X(01) VALUE 'N'.
026100     88  WKS-FIN-MRKTQUOT                 VALUE 'S'.
026200 01  WKS-SW-HAY-BOLSA             PIC X(01) VALUE 'N'.
026300     88  WKS-HAY-BOLSA                     VALUE 'S'.
026400 01  WKS-SW-COT-HALLADA           PIC X(01) VALUE 'N'.
026500     88  WKS-COT-HALLADA                   VALUE 'S'.
026600 01  WKS-SW-ALERTA                PIC X(01) VALUE 'N'.
026700     88  WKS-HAY-ALERTA                    VALUE 'S'.
026800*------------------------------------------------------------*
026900*    EL SWITCH DE ABAJO NACIO DEL TICKET CAR-0038: LA TARJETA*
027000*    DE PARAMETROS ES OPCIONAL Y, SI NO SE ABRIO (ARCHIVO     *
027100*    AUSENTE) O NO SE LEYO NINGUN REGISTRO, EL AREA DE REG-   *
027200*    PARAMETRO NUNCA SE LLENA. REFERENCIAR PARM-FORZAR-SI      *
027300*    DIRECTAMENTE FUERA DE 120-LEER-PARAMETRO SERIA LEER UNA   *
027400*    POSICION DE MEMORIA SIN GARANTIA DE CONTENIDO; POR ESO SE *
027500*    COPIA LA DECISION A ESTE SWITCH DE WORKING-STORAGE UNA    *
027600*    SOLA VEZ, CUANDO SI SE CONFIRMO QUE FS-PARMCARD = 0.      *
027700*------------------------------------------------------------*
027800 01  WKS-SW-PARM-FORZAR           PIC X(01) VALUE 'N'.
027900     88  WKS-PARM-FORZAR-NOTIF            VALUE 'S'.
028000******************************************************************
028100*     TIPO DE CAMBIO MEP VIGENTE Y DATOS DEL PRECIO HALLADO      *
028200******************************************************************
028300 01  WKS-TIPO-CAMBIO-MEP          PIC S9(05)V99 VALUE ZERO.
028400 01  WKS-FECHA-TIPO-CAMBIO        PIC X(16) VALUE SPACES.
028500 01  WKS-PRECIO-ARS-HALLADO       PIC S9(09)V99 VALUE ZERO.
028600******************************************************************
028700*     FECHA DE CORRIDA (SOLO PARA LOS AVISOS DE CONSOLA)         *
028800******************************************************************
028900 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROS.
029000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
029100     05  WKS-FP-ANIO               PIC 9(04).
029200     05  WKS-FP-MES                PIC 9(02).
029300     05  WKS-FP-DIA                PIC 9(02).
029400******************************************************************
029500*           TITULO DEL AVISO (TOMADO DE LA TARJETA DE PARAMETROS *
029600*           SI NO SE SUMINISTRO, SE USA EL TITULO POR DEFECTO)   *
029700******************************************************************
029800 01  WKS-TITULO-NOTIF             PIC X(60) VALUE SPACES.
029900******************************************************************
030000*     LINEA DE TRABAJO PARA ARMAR REPORTE Y AVISO, Y SU          *
030100*     REDEFINICION EN ETIQUETA/VALOR PARA LOS BLOQUES DE DETALLE *
030200******************************************************************
030300 01  WKS-LINEA-TRABAJO            PIC X(120) VALUE SPACES.
030400 01  WKS-LINEA-TRABAJO-R REDEFINES WKS-LINEA-TRABAJO.
030500     05  WKS-LIN-ETIQUETA          PIC X(030).
030600     05  WKS-LIN-VALOR             PIC X(090).
030700 01  WKS-LINEA-SEPARADOR          PIC X(120) VALUE ALL '='.
030800 01  WKS-LINEA-SEPARADOR-CORTA    PIC X(120) VALUE ALL '-'.
030900******************************************************************
031000*           CAMPOS DE EDICION DE MONTOS CON SIGNO (900/901)      *
031100*           USADOS SOLO PARA GANANCIA/PERDIDA DE ACTIVO,         *
031200*           CATEGORIA Y CARTERA; VER SERIE 905 MAS ABAJO PARA     *
031300*           LOS MONTOS QUE SE INFORMAN SIN SIGNO.                *
031400******************************************************************
031500 01  WKS-MONTO-ENTRADA            PIC S9(11)V99.
031600 01  WKS-MONTO-ABS                PIC S9(11)V99.
031700 01  WKS-SIGNO-MONTO              PIC X(01).
031800 01  WKS-MONTO-EDITADO            PIC $$$,$$$,$$$,$$9.99.
031900 01  WKS-MONTO-FORMATEADO         PIC X(20) VALUE SPACES.
032000 01  WKS-IDX-B                    PIC S9(04) COMP VALUE ZERO.
032100 01  WKS-LONG-MONTO-EDIT          PIC S9(04) COMP VALUE 18.
032200 01  WKS-LONG-MONTO-RESTO         PIC S9(04) COMP VALUE ZERO.
032300******************************************************************
032400*           CAMPOS DE EDICION DE MONTOS SIN SIGNO (905/906)      *
032500*           USADOS PARA PRECIO DE COMPRA, PRECIO ACTUAL, VALOR   *
032600*           ACTUAL, PRECIO ARS Y TOTAL INVERTIDO/ACTUAL POR       *
032700*           CATEGORIA Y DE CARTERA. COMPARTEN EL MISMO PIC DE     *
032800*           EDICION QUE LOS CAMPOS CON SIGNO PORQUE LA CANTIDAD   *
032900*           DE DIGITOS A MOSTRAR ES LA MISMA; LA UNICA DIFERENCIA *
033000*           ES QUE AQUI NO SE ARMA NI SE ANTEPONE WKS-SIGNO-MONTO.*
033100******************************************************************
033200 01  WKS-MONTO-PLANO-ENTRADA      PIC S9(11)V99.
033300 01  WKS-MONTO-PLANO-ABS          PIC S9(11)V99.
033400 01  WKS-MONTO-PLANO-EDITADO      PIC $$$,$$$,$$$,$$9.99.
033500 01  WKS-MONTO-PLANO-FORMATO      PIC X(20) VALUE SPACES.
033600 01  WKS-IDX-D                    PIC S9(04) COMP VALUE ZERO.
033700 01  WKS-LONG-MTOPLANO-EDIT       PIC S9(04) COMP VALUE 18.
033800 01  WKS-LONG-MTOPLANO-RESTO      PIC S9(04) COMP VALUE ZERO.
033900******************************************************************
034000*           CAMPOS DE EDICION DE PORCENTAJES CON SIGNO            *
034100******************************************************************
034200 01  WKS-PCT-ENTRADA              PIC S9(05)V99.
034300 01  WKS-PCT-ABS                  PIC S9(05)V99.
034400 01  WKS-SIGNO-PCT                PIC X(01).
034500 01  WKS-PCT-EDITADO              PIC ZZZZ9.99.
034600 01  WKS-PCT-FORMATEADO           PIC X(12) VALUE SPACES.
034700 01  WKS-IDX-C                    PIC S9(04) COMP VALUE ZERO.
034800 01  WKS-LONG-PCT-EDIT            PIC S9(04) COMP VALUE 8.
034900 01  WKS-LONG-PCT-RESTO           PIC S9(04) COMP VALUE ZERO.
035000******************************************************************
035100*           CAMPO DE EDICION DE LA CANTIDAD DE UNIDADES          *
035200******************************************************************
035300 01  WKS-CANTIDAD-EDITADA    PIC ZZZ,ZZZ,ZZ9.9999.
035400*                  ----- MAIN SECTION -----
035500*----------------------------------------------------------------*
035600*    ORQUESTA TODA LA CORRIDA: APERTURA, CARGA Y VALIDACION DE    *
035700*    TENENCIAS, LECTURA DEL TIPO DE CAMBIO, COTIZACION, CALCULO   *
035800*    DE RENDIMIENTO, EVALUACION DEL UMBRAL DE ALERTA, EMISION     *
035900*    DEL REPORTE Y DEL AVISO, ESTADISTICAS DE CONSOLA Y CIERRE.   *
036000*    EL ORDEN DE LOS PERFORM ES EL ORDEN DE NEGOCIO: NO TIENE     *
036100*    SENTIDO COTIZAR ANTES DE TENER LAS TENENCIAS CARGADAS, NI    *
036200*    EVALUAR LA ALERTA ANTES DE TENER LOS RENDIMIENTOS CALCULADOS.*
036300*----------------------------------------------------------------*
036400 PROCEDURE DIVISION.
036500 000-MAIN SECTION.
036600     PERFORM 110-APERTURA-ARCHIVOS
036700     PERFORM 120-LEER-PARAMETRO
036800     PERFORM 200-CARGA-TENENCIAS
036900     PERFORM 300-LEER-TIPO-CAMBIO
037000     PERFORM 310-COTIZAR-TENENCIAS
037100     PERFORM 410-ACUMULAR-TOTALES
037200     PERFORM 420-EVALUAR-ALERTA
037300     PERFORM 500-ESCRIBIR-REPORTE
037400     PERFORM 600-ESCRIBIR-NOTIFICACION
037500     PERFORM 140-ESTADISTICAS
037600     PERFORM 150-CIERRE-ARCHIVOS
037700     STOP RUN.
037800 000-MAIN-E. EXIT.
037900*                ----- OPEN DATASETS SECTION -----
038000*----------------------------------------------------------------*
038100*    ABRE LOS TRES ARCHIVOS DE ENTRADA OBLIGATORIOS, LA TARJETA   *
038200*    DE PARAMETROS (OPCIONAL) Y EL REPORTE DE SALIDA. EL AVISO    *
038300*    (NOTIFICACION) NO SE ABRE AQUI PORQUE PUEDE NO LLEGAR A       *
038400*    EMITIRSE; SE ABRE RECIEN EN LA SERIE 600 SI CORRESPONDE.      *
038500*    EL FS-PARMCARD = 97 ES EL CODIGO QUE DEVUELVE EL COMPILADOR   *
038600*    CUANDO UN SELECT OPTIONAL NO ENCUENTRA EL ARCHIVO; SE LO      *
038700*    NORMALIZA A CERO PARA QUE 120-LEER-PARAMETRO LO TRATE IGUAL   *
038800*    QUE UN ARCHIVO VACIO (SIN FORZAR AVISO, SIN TITULO).          *
038900*----------------------------------------------------------------*
039000 110-APERTURA-ARCHIVOS SECTION.
039100     OPEN INPUT  HOLDINGS
039200     OPEN INPUT  MARKET-QUOTES
039300     OPEN INPUT  EXCHANGE-RATE
039400     OPEN INPUT  PARAMETRO
039500     OPEN OUTPUT REPORTE
039600     IF FS-PARMCARD = 97
039700        MOVE ZEROS TO FS-PARMCARD
039800     END-IF
039900     IF FS-HOLDINGS NOT = 0 OR FS-MRKTQUOT NOT = 0
040000        OR FS-TIPOCAMB NOT = 0 OR FS-REPORTE NOT = 0
040100        DISPLAY
040200        "================================================"
040300        UPON CONSOLE
040400        DISPLAY
040500        "     HUBO UN ERROR AL ABRIR LOS ARCHIVOS        "
040600        UPON CONSOLE
040700        DISPLAY
040800        " FS HOLDINGS  : (" FS-HOLDINGS  ")" UPON CONSOLE
040900        DISPLAY
041000        " FS MRKTQUOT  : (" FS-MRKTQUOT  ")" UPON CONSOLE
041100        DISPLAY
041200        " FS TIPOCAMB  : (" FS-TIPOCAMB  ")" UPON CONSOLE
041300        DISPLAY
041400        " FS REPORTE   : (" FS-REPORTE   ")" UPON CONSOLE
041500        DISPLAY
041600        "================================================"
041700        UPON CONSOLE
041800        MOVE 91 TO RETURN-CODE
041900        STOP RUN
042000     ELSE
042100        ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
042200        DISPLAY
042300        "****** INICIA CARB1R01 - LIQUIDACION DE CARTERA "
042400        UPON CONSOLE
042500        DISPLAY
042600        "****** VERSION DE PROGRAMA: " WKS-VERSION-PROGRAMA
042700        UPON CONSOLE
042800     END-IF.
042900 110-APERTURA-ARCHIVOS-E. EXIT.
043000*          ----- LECTURA DE LA TARJETA DE PARAMETROS -----
043100*----------------------------------------------------------------*
043200*    LA TARJETA ES UN CONTROL-CARD CLASICO: UN SOLO REGISTRO,     *
043300*    OPCIONAL, QUE EL OPERADOR PUEDE OMITIR SI NO NECESITA        *
043400*    FORZAR EL AVISO NI PERSONALIZAR SU TITULO. SI EL ARCHIVO      *
043500*    NO EXISTE (FS-PARMCARD YA NORMALIZADO A 0 PERO SIN DATOS),    *
043600*    EL READ DEVUELVE AT END Y EL PROGRAMA SIGUE CON SUS VALORES   *
043700*    POR DEFECTO SIN NECESIDAD DE UN IF ADICIONAL.                 *
043800*----------------------------------------------------------------*
043900 120-LEER-PARAMETRO SECTION.
044000     READ PARAMETRO
044100          AT END CONTINUE
044200     END-READ
044300     IF FS-PARMCARD = 0
044400        MOVE PARM-TITULO TO WKS-TITULO-NOTIF
044500        IF PARM-FORZAR-SI
044600           SET WKS-PARM-FORZAR-NOTIF TO TRUE
044700           DISPLAY
044800           "AVISO FORZADO POR TARJETA DE PARAMETROS"
044900           UPON CONSOLE
045000        END-IF
045100     END-IF.
045200 120-LEER-PARAMETRO-E. EXIT.
045300*--------> SERIE 200 CARGA Y VALIDACION DE TENENCIAS (HOLDINGS)
045400*----------------------------------------------------------------*
045500*    RECORRE TODO EL ARCHIVO HOLDINGS UNA SOLA VEZ, VALIDANDO     *
045600*    CADA REGISTRO Y CONTANDO CUANTAS TENENCIAS HAY POR CADA      *
045700*    CATEGORIA. EL CONTEO SE USA SOLO PARA LOS DISPLAY DE ABAJO;  *
045800*    EL DATO QUE REALMENTE ALIMENTA EL RESTO DEL PROGRAMA ES LA    *
045900*    TABLA WKS-TABLA-TENENCIAS QUE VA LLENANDO 210-VALIDA-        *
046000*    TENENCIA EN CADA VUELTA.                                      *
046100*----------------------------------------------------------------*
046200 200-CARGA-TENENCIAS SECTION.
046300     PERFORM 205-LEER-PRIMERA-TENENCIA
046400     PERFORM 210-VALIDA-TENENCIA
046500         UNTIL WKS-FIN-HOLDINGS
046600     DISPLAY
046700     "TENENCIAS LEIDAS.....: (" WKS-CANT-LEIDAS ")"
046800     UPON CONSOLE
046900     DISPLAY
047000     "  ACCIONES...........: (" WKS-CANT-ACCIONES ")"
047100     UPON CONSOLE
047200     DISPLAY
047300     "  CEDEARS............: (" WKS-CANT-CEDEARS ")"
047400     UPON CONSOLE
047500     DISPLAY
047600     "  CRYPTO.............: (" WKS-CANT-CRYPTO ")"
047700     UPON CONSOLE.
047800 200-CARGA-TENENCIAS-E. EXIT.
047900
048000*-----------------------------------------------------------------*
048100*    LECTURA INICIAL DEL ARCHIVO HOLDINGS (TECNICA DE             *
048200*    LECTURA ANTICIPADA, PRIMING READ, ANTES DEL PERFORM          *
048300*    UNTIL DE 200-CARGA-TENENCIAS).                               *
048400*-----------------------------------------------------------------*
048500 205-LEER-PRIMERA-TENENCIA SECTION.
048600     READ HOLDINGS
048700          AT END SET WKS-FIN-HOLDINGS TO TRUE
048800     END-READ.
048900 205-LEER-PRIMERA-TENENCIA-E. EXIT.
049000*--------> VALIDA QUE LA TENENCIA TRAIGA TICKER, CANTIDAD
049100*          Y COSTO DE COMPRA; SI NO, SE ABORTA LA CORRIDA
049200*----------------------------------------------------------------*
049300*    UNA TENENCIA SIN TICKER, SIN CANTIDAD O SIN COSTO DE COMPRA  *
049400*    NO SE PUEDE LIQUIDAR (NO HAY CONTRA QUE COMPARAR EL VALOR    *
049500*    ACTUAL). LA REGLA DE NEGOCIO ES ESTRICTA: SE ABORTA TODA LA   *
049600*    CORRIDA EN LUGAR DE SALTEAR LA FILA, PORQUE UN DATO MAESTRO   *
049700*    CORRUPTO SUELE SER SINTOMA DE UN PROBLEMA MAYOR AGUAS ARRIBA.*
049800*----------------------------------------------------------------*
049900 210-VALIDA-TENENCIA SECTION.
050000     IF CARHOLD-TICKER = SPACES
050100        OR CARHOLD-CANTIDAD NOT > ZERO
050200        OR CARHOLD-COSTO-TOTAL NOT > ZERO
050300        PERFORM 215-ABORTAR-TENENCIA-INVALIDA
050400     ELSE
050500        ADD 1 TO WKS-IDX-TEN
050600        ADD 1 TO WKS-CANT-LEIDAS
050700        MOVE CARHOLD-CATEGORIA
050800                       TO TEN-CATEGORIA (WKS-IDX-TEN)
050900        MOVE CARHOLD-TICKER
051000                       TO TEN-TICKER    (WKS-IDX-TEN)
051100        MOVE CARHOLD-CANTIDAD
051200                       TO TEN-CANTIDAD  (WKS-IDX-TEN)
051300        MOVE CARHOLD-COSTO-TOTAL
051400                       TO TEN-COSTO-TOTAL (WKS-IDX-TEN)
051500        EVALUATE TRUE
051600           WHEN CARHOLD-ES-ACCIONES
051700              ADD 1 TO WKS-CANT-ACCIONES
051800           WHEN CARHOLD-ES-CEDEARS
051900              ADD 1 TO WKS-CANT-CEDEARS
052000           WHEN CARHOLD-ES-CRYPTO
052100              ADD 1 TO WKS-CANT-CRYPTO
052200           WHEN OTHER
052300              DISPLAY
052400              "CATEGORIA DE TENENCIA DESCONOCIDA: "
052500              CARHOLD-CATEGORIA
052600              UPON CONSOLE
052700        END-EVALUATE
052800     END-IF
052900     READ HOLDINGS
053000          AT END SET WKS-FIN-HOLDINGS TO TRUE
053100     END-READ.
053200 210-VALIDA-TENENCIA-E. EXIT.
053300
053400*----------------------------------------------------------------*
053500*    ABORTO CONTROLADO: SE INFORMA EL TICKER OFENSOR, SE CIERRAN  *
053600*    LOS ARCHIVOS YA ABIERTOS (PARA NO DEJAR DATASETS COLGADOS    *
053700*    EN EL JCL) Y SE DEVUELVE RETURN-CODE 91, EL MISMO CODIGO QUE  *
053800*    USA 110-APERTURA-ARCHIVOS PARA FALLAS DE APERTURA.           *
053900*----------------------------------------------------------------*
054000 215-ABORTAR-TENENCIA-INVALIDA SECTION.
054100     DISPLAY
054200     "================================================"
054300     UPON CONSOLE
054400     DISPLAY
054500     "  TENENCIA INVALIDA - FALTA TICKER, CANTIDAD"
054600     UPON CONSOLE
054700     DISPLAY
054800     "  O COSTO DE COMPRA. SE ABORTA LA CORRIDA."
054900     UPON CONSOLE
055000     DISPLAY
055100     "  TICKER  : (" CARHOLD-TICKER ")" UPON CONSOLE
055200     DISPLAY
055300     "================================================"
055400     UPON CONSOLE
055500     PERFORM 150-CIERRE-ARCHIVOS
055600     MOVE 91 TO RETURN-CODE
055700     STOP RUN.
055800 215-ABORTAR-TENENCIA-INVALIDA-E. EXIT.
055900*--------> SERIE 300 LECTURA DEL TIPO DE CAMBIO MEP (BOLSA)
056000*----------------------------------------------------------------*
056100*    EL ARCHIVO TIPOCAMB TRAE UN REGISTRO POR CASA DE CAMBIO      *
056200*    (BOLSA, OFICIAL, BLUE, ETC.); ESTA LIQUIDACION SOLO VALUA     *
056300*    CONTRA EL DOLAR MEP (CASA 'BOLSA'), ASI QUE SE RECORRE TODO   *
056400*    EL ARCHIVO BUSCANDO ESA CASA Y SE DESCARTAN LAS DEMAS. SI     *
056500*    NO APARECE NINGUN REGISTRO 'BOLSA' NO HAY CON QUE CONVERTIR   *
056600*    LOS PRECIOS EN PESOS A DOLARES, Y SE ABORTA LA CORRIDA.       *
056700*----------------------------------------------------------------*
056800 300-LEER-TIPO-CAMBIO SECTION.
056900     PERFORM 305-LEER-PRIMER-TIPO-CAMBIO
057000     PERFORM 306-EXAMINAR-TIPO-CAMBIO
057100         UNTIL WKS-FIN-TIPOCAMB
057200     IF NOT WKS-HAY-BOLSA
057300        PERFORM 309-ABORTAR-SIN-TIPO-CAMBIO
057400     END-IF.
057500 300-LEER-TIPO-CAMBIO-E. EXIT.
057600
057700*-----------------------------------------------------------------*
057800*    LECTURA INICIAL DEL ARCHIVO TIPOCAMB (PRIMING READ).         *
057900*-----------------------------------------------------------------*
058000 305-LEER-PRIMER-TIPO-CAMBIO SECTION.
058100     READ EXCHANGE-RATE
058200          AT END SET WKS-FIN-TIPOCAMB TO TRUE
058300     END-READ.
058400 305-LEER-PRIMER-TIPO-CAMBIO-E. EXIT.
058500
058600*-----------------------------------------------------------------*
058700*    EXAMINA UN REGISTRO DE TIPOCAMB; SOLO SE QUEDA CON LA        *
058800*    CASA 'BOLSA' (DOLAR MEP). LAS DEMAS CASAS (OFICIAL,          *
058900*    BLUE) SE LEEN Y SE DESCARTAN SIN AVISO, PORQUE SON           *
059000*    DATO DE REFERENCIA PARA OTROS USOS DE LA APLICACION.         *
059100*-----------------------------------------------------------------*
059200 306-EXAMINAR-TIPO-CAMBIO SECTION.
059300     IF CARTIPC-ES-BOLSA
059400        MOVE CARTIPC-TIPO-VENTA    TO WKS-TIPO-CAMBIO-MEP
059500        MOVE CARTIPC-FECHA-ACTUAL  TO WKS-FECHA-TIPO-CAMBIO
059600        SET WKS-HAY-BOLSA TO TRUE
059700     END-IF
059800     READ EXCHANGE-RATE
059900          AT END SET WKS-FIN-TIPOCAMB TO TRUE
060000     END-READ.
060100 306-EXAMINAR-TIPO-CAMBIO-E. EXIT.
060200
060300*-----------------------------------------------------------------*
060400*    ABORTO CONTROLADO (RETURN-CODE 92) SI NINGUN REGISTRO        *
060500*    DE TIPOCAMB TRAJO LA CASA 'BOLSA': SIN ESE DATO NO HAY       *
060600*    CON QUE CONVERTIR LOS PRECIOS EN PESOS A DOLARES.            *
060700*-----------------------------------------------------------------*
060800 309-ABORTAR-SIN-TIPO-CAMBIO SECTION.
060900     DISPLAY
061000     "================================================"
061100     UPON CONSOLE
061200     DISPLAY
061300     "  NO SE ENCONTRO TIPO DE CAMBIO CASA 'BOLSA'."
061400     UPON CONSOLE
061500     DISPLAY
061600     "  SE ABORTA LA CORRIDA."
061700     UPON CONSOLE
061800     DISPLAY
061900     "================================================"
062000     UPON CONSOLE
062100     PERFORM 150-CIERRE-ARCHIVOS
062200     MOVE 92 TO RETURN-CODE
062300     STOP RUN.
062400 309-ABORTAR-SIN-TIPO-CAMBIO-E. EXIT.
062500*--------> SERIE 310 COTIZACION DE TENENCIAS
062600*----------------------------------------------------------------*
062700*    PRIMERO SE CARGA TODO MARKET-QUOTES EN MEMORIA (LA TABLA     *
062800*    WKS-TABLA-COTIZACIONES), Y LUEGO SE RECORRE LA TABLA DE       *
062900*    TENENCIAS BUSCANDO, PARA CADA UNA, SU COTIZACION POR         *
063000*    CATEGORIA+SIMBOLO. EL ARCHIVO DE COTIZACIONES NO VIENE        *
063100*    ORDENADO POR TICKER, POR ESO SE CARGA A MEMORIA EN LUGAR DE   *
063200*    HACER UN MATCH SECUENCIAL DE DOS ARCHIVOS.                   *
063300*----------------------------------------------------------------*
063400 310-COTIZAR-TENENCIAS SECTION.
063500     PERFORM 315-CARGAR-COTIZACIONES
063600     PERFORM 320-BUSCAR-COTIZACION
063700         VARYING WKS-IDX-TEN FROM 1 BY 1
063800         UNTIL WKS-IDX-TEN > WKS-CANT-LEIDAS
063900     DISPLAY
064000     "ACTIVOS COTIZADOS....: (" WKS-CANT-PROCESADOS ")"
064100     UPON CONSOLE
064200     DISPLAY
064300     "SIN COTIZACION........: (" WKS-CANT-SIN-COTIZAR ")"
064400     UPON CONSOLE
064500     DISPLAY
064600     "CRYPTO OMITIDA........: (" WKS-CANT-CRYPTO-OMITIDA ")"
064700     UPON CONSOLE.
064800 310-COTIZAR-TENENCIAS-E. EXIT.
064900
065000*-----------------------------------------------------------------*
065100*    CARGA TODO MARKET-QUOTES A MEMORIA ANTES DE EMPEZAR A        *
065200*    COTIZAR TENENCIAS (VER RATIONAL EN EL BANNER DE LA           *
065300*    SERIE 310).                                                  *
065400*-----------------------------------------------------------------*
065500 315-CARGAR-COTIZACIONES SECTION.
065600     PERFORM 316-LEER-PRIMERA-COTIZACION
065700     PERFORM 317-ALMACENAR-COTIZACION
065800         UNTIL WKS-FIN-MRKTQUOT.
065900 315-CARGAR-COTIZACIONES-E. EXIT.
066000
066100*-----------------------------------------------------------------*
066200*    LECTURA INICIAL DEL ARCHIVO MRKTQUOT (PRIMING READ).         *
066300*-----------------------------------------------------------------*
066400 316-LEER-PRIMERA-COTIZACION SECTION.
066500     READ MARKET-QUOTES
066600          AT END SET WKS-FIN-MRKTQUOT TO TRUE
066700     END-READ.
066800 316-LEER-PRIMERA-COTIZACION-E. EXIT.
066900*----------------------------------------------------------------*
067000*    SOLO SE GUARDAN LOS SIMBOLOS CON ASK-PRICE DISTINTO DE       *
067100*    CERO; UN ASK-PRICE EN CERO SIGNIFICA "SIMBOLO SIN COTIZAR"   *
067200*    SEGUN EL 88 CARCOTZ-SIN-COTIZACION DEL COPY, Y NO TIENE       *
067300*    SENTIDO VALUAR NINGUNA TENENCIA CONTRA UN PRECIO DE CERO.    *
067400*----------------------------------------------------------------*
067500 317-ALMACENAR-COTIZACION SECTION.
067600     IF NOT CARCOTZ-SIN-COTIZACION
067700        ADD 1 TO WKS-IDX-COT
067800        ADD 1 TO WKS-CANT-COTIZACIONES
067900        MOVE CARCOTZ-CATEGORIA
068000                      TO COT-CATEGORIA (WKS-IDX-COT)
068100        MOVE CARCOTZ-SIMBOLO
068200                      TO COT-SIMBOLO   (WKS-IDX-COT)
068300        MOVE CARCOTZ-PRECIO-ASK
068400                      TO COT-PRECIO-ASK (WKS-IDX-COT)
068500     END-IF
068600     READ MARKET-QUOTES
068700          AT END SET WKS-FIN-MRKTQUOT TO TRUE
068800     END-READ.
068900 317-ALMACENAR-COTIZACION-E. EXIT.
069000*--------> BUSCA LA COTIZACION DE LA TENENCIA WKS-IDX-TEN;
069100*          LAS CRYPTO NO TIENEN FUENTE DE PRECIO TODAVIA
069200 320-BUSCAR-COTIZACION SECTION.
069300     EVALUATE TEN-CATEGORIA (WKS-IDX-TEN)
069400        WHEN 'CRYPTO  '
069500           PERFORM 330-AVISO-CRYPTO-SIN-PRECIO
069600        WHEN OTHER
069700           MOVE 'N' TO WKS-SW-COT-HALLADA
069800           PERFORM 325-RECORRER-COTIZACIONES
069900               VARYING WKS-IDX-COT FROM 1 BY 1
070000               UNTIL WKS-IDX-COT > WKS-CANT-COTIZACIONES
070100                  OR WKS-COT-HALLADA
070200           IF WKS-COT-HALLADA
070300              PERFORM 400-CALCULAR-RENDIMIENTO
070400           ELSE
070500              PERFORM 335-AVISO-SIN-COTIZACION
070600           END-IF
070700     END-EVALUATE.
070800 320-BUSCAR-COTIZACION-E. EXIT.
070900
071000*-----------------------------------------------------------------*
071100*    COMPARA LA COTIZACION EN CURSO (WKS-IDX-COT) CONTRA LA       *
071200*    TENENCIA EN CURSO (WKS-IDX-TEN) POR CATEGORIA+SIMBOLO.       *
071300*    SI COINCIDE, GUARDA EL PRECIO HALLADO Y PRENDE EL            *
071400*    SWITCH DE CORTE WKS-SW-COT-HALLADA PARA QUE 320 DEJE         *
071500*    DE RECORRER EL RESTO DE LA TABLA DE COTIZACIONES.            *
071600*-----------------------------------------------------------------*
071700 325-RECORRER-COTIZACIONES SECTION.
071800     IF COT-CATEGORIA (WKS-IDX-COT) =
071900                   TEN-CATEGORIA (WKS-IDX-TEN)
072000        AND COT-SIMBOLO (WKS-IDX-COT) =
072100                   TEN-TICKER (WKS-IDX-TEN)
072200        MOVE COT-PRECIO-ASK (WKS-IDX-COT)
072300                    TO WKS-PRECIO-ARS-HALLADO
072400        SET WKS-COT-HALLADA TO TRUE
072500     END-IF.
072600 325-RECORRER-COTIZACIONES-E. EXIT.
072700*----------------------------------------------------------------*
072800*    LA CATEGORIA CRYPTO SIEMPRE CAE AQUI: TODAVIA NO HAY UN      *
072900*    PROVEEDOR DE PRECIOS DE CRIPTOMONEDA CONTRATADO, ASI QUE SE  *
073000*    INFORMA Y SE OMITE EN LUGAR DE INTENTAR BUSCARLA EN           *
073100*    MARKET-QUOTES (QUE NUNCA VA A TENER ESA CATEGORIA CARGADA).  *
073200*    ESTE ES EL MOTIVO POR EL QUE LA CATEGORIA CRYPTO SIEMPRE     *
073300*    TERMINA CON TOT-CANT-ACTIVOS (3) = 0 EN LA SERIE 410.        *
073400*----------------------------------------------------------------*
073500 330-AVISO-CRYPTO-SIN-PRECIO SECTION.
073600     ADD 1 TO WKS-CANT-CRYPTO-OMITIDA
073700     DISPLAY
073800     "CRYPTO SIN FUENTE DE PRECIO, SE OMITE: "
073900     TEN-TICKER (WKS-IDX-TEN)
074000     UPON CONSOLE.
074100 330-AVISO-CRYPTO-SIN-PRECIO-E. EXIT.
074200
074300*-----------------------------------------------------------------*
074400*    UNA ACCION O CEDEAR SIN COTIZACION VIGENTE EN MARKET-        *
074500*    QUOTES SE INFORMA POR CONSOLA Y SE OMITE DEL CALCULO         *
074600*    DE RENDIMIENTO; NO ABORTA LA CORRIDA PORQUE EL RESTO         *
074700*    DE LA CARTERA SI SE PUEDE LIQUIDAR NORMALMENTE.              *
074800*-----------------------------------------------------------------*
074900 335-AVISO-SIN-COTIZACION SECTION.
075000     ADD 1 TO WKS-CANT-SIN-COTIZAR
075100     DISPLAY
075200     "NO SE ENCONTRO COTIZACION PARA: "
075300     TEN-TICKER (WKS-IDX-TEN)
075400     UPON CONSOLE.
075500 335-AVISO-SIN-COTIZACION-E. EXIT.
075600*--------> SERIE 400 CALCULO DE RENDIMIENTO POR ACTIVO. SE USA
075700*          ROUNDED (REDONDEO AL DECIMAL MAS CERCANO) PARA
075800*          CUMPLIR LA REGLA DE NEGOCIO DE REDONDEO HACIA EL
075900*          DECIMAL MAS PROXIMO.
076000*----------------------------------------------------------------*
076100*    EL COSTO UNITARIO SE DEDUCE DEL COSTO TOTAL DE COMPRA SOBRE  *
076200*    LA CANTIDAD (LA TENENCIA NO GUARDA UN PRECIO DE COMPRA POR    *
076300*    UNIDAD). EL PRECIO ACTUAL EN DOLARES SALE DE CONVERTIR EL     *
076400*    PRECIO ASK EN PESOS CON EL TIPO DE CAMBIO MEP VIGENTE. EL     *
076500*    VALOR ACTUAL ES CANTIDAD POR PRECIO ACTUAL UNITARIO, Y LA     *
076600*    GANANCIA/PERDIDA Y EL RENDIMIENTO PORCENTUAL SALEN DE          *
076700*    COMPARAR ESE VALOR ACTUAL CONTRA EL COSTO TOTAL ORIGINAL.     *
076800*----------------------------------------------------------------*
076900 400-CALCULAR-RENDIMIENTO SECTION.
077000     ADD 1 TO WKS-IDX-PROC
077100     ADD 1 TO WKS-CANT-PROCESADOS
077200     MOVE TEN-TICKER (WKS-IDX-TEN)
077300                 TO PROC-TICKER    (WKS-IDX-PROC)
077400     MOVE TEN-CATEGORIA (WKS-IDX-TEN)
077500                 TO PROC-CATEGORIA (WKS-IDX-PROC)
077600     MOVE TEN-CANTIDAD (WKS-IDX-TEN)
077700                 TO PROC-CANTIDAD  (WKS-IDX-PROC)
077800     MOVE TEN-COSTO-TOTAL (WKS-IDX-TEN)
077900                 TO PROC-COSTO-TOTAL-USD (WKS-IDX-PROC)
078000     MOVE WKS-PRECIO-ARS-HALLADO
078100                 TO PROC-PRECIO-ARS (WKS-IDX-PROC)
078200     MOVE WKS-TIPO-CAMBIO-MEP
078300                 TO PROC-TIPO-CAMBIO-USO (WKS-IDX-PROC)
078400     COMPUTE PROC-COSTO-UNIT-USD (WKS-IDX-PROC) ROUNDED =
078500         TEN-COSTO-TOTAL (WKS-IDX-TEN) /
078600         TEN-CANTIDAD (WKS-IDX-TEN)
078700     COMPUTE PROC-PRECIO-ACT-USD (WKS-IDX-PROC) ROUNDED =
078800         WKS-PRECIO-ARS-HALLADO / WKS-TIPO-CAMBIO-MEP
078900     COMPUTE PROC-VALOR-ACT-USD (WKS-IDX-PROC) ROUNDED =
079000         TEN-CANTIDAD (WKS-IDX-TEN) *
079100         PROC-PRECIO-ACT-USD (WKS-IDX-PROC)
079200     COMPUTE PROC-GANANCIA-PERD (WKS-IDX-PROC) ROUNDED =
079300         PROC-VALOR-ACT-USD (WKS-IDX-PROC) -
079400         TEN-COSTO-TOTAL (WKS-IDX-TEN)
079500     COMPUTE PROC-RENDIMIENTO-PCT (WKS-IDX-PROC) ROUNDED =
079600         PROC-GANANCIA-PERD (WKS-IDX-PROC) /
079700         TEN-COSTO-TOTAL (WKS-IDX-TEN) * 100.
079800 400-CALCULAR-RENDIMIENTO-E. EXIT.
079900*--------> SERIE 410 ACUMULACION DE TOTALES POR CATEGORIA
080000*          Y CONSOLIDADO DE CARTERA
080100*----------------------------------------------------------------*
080200*    RECORRE LA TABLA DE ACTIVOS PROCESADOS UNA SOLA VEZ Y VA      *
080300*    SUMANDO AL ACUMULADOR DE SU CATEGORIA Y AL ACUMULADOR DE       *
080400*    CARTERA EN PARALELO; LUEGO DERIVA LOS PORCENTAJES DE          *
080500*    RENDIMIENTO POR CATEGORIA Y DE CARTERA A PARTIR DE LOS        *
080600*    TOTALES YA ACUMULADOS (NUNCA COMO PROMEDIO DE RENDIMIENTOS    *
080700*    INDIVIDUALES, VER LA CORRECCION DE M. PINEDA DEL 17/08/2009). *
080800*----------------------------------------------------------------*
080900 410-ACUMULAR-TOTALES SECTION.
081000     PERFORM 415-ACUMULAR-UN-ACTIVO
081100         VARYING WKS-IDX-PROC FROM 1 BY 1
081200         UNTIL WKS-IDX-PROC > WKS-CANT-PROCESADOS
081300     PERFORM 417-CALCULAR-PCT-CATEGORIA
081400         VARYING WKS-IDX-CAT FROM 1 BY 1
081500         UNTIL WKS-IDX-CAT > 3
081600     PERFORM 418-CALCULAR-PCT-CARTERA.
081700 410-ACUMULAR-TOTALES-E. EXIT.
081800*----------------------------------------------------------------*
081900*    CADA ACTIVO SUMA SU COSTO Y SU VALOR ACTUAL AL ACUMULADOR    *
082000*    DE SU CATEGORIA (1/2/3) Y AL ACUMULADOR DE CARTERA. SI ESTA   *
082100*    SECCION SE EJECUTA CERO VECES PARA UNA CATEGORIA (EL CASO     *
082200*    DE CRYPTO HOY), LOS ACUMULADORES QUEDAN EN CERO POR EL VALUE  *
082300*    ZERO DECLARADO EN WKS-TABLA-TOTALES; NO HAY NINGUN PASO       *
082400*    ADICIONAL DE "LIMPIEZA" DE TOTALES PORQUE NO HACE FALTA.      *
082500*----------------------------------------------------------------*
082600 415-ACUMULAR-UN-ACTIVO SECTION.
082700     EVALUATE PROC-CATEGORIA (WKS-IDX-PROC)
082800        WHEN 'ACCIONES' MOVE 1 TO WKS-IDX-CAT
082900        WHEN 'CEDEARS ' MOVE 2 TO WKS-IDX-CAT
083000        WHEN OTHER      MOVE 3 TO WKS-IDX-CAT
083100     END-EVALUATE
083200     ADD PROC-COSTO-TOTAL-USD (WKS-IDX-PROC)
083300         TO TOT-INVERTIDO (WKS-IDX-CAT)
083400     ADD PROC-VALOR-ACT-USD (WKS-IDX-PROC)
083500         TO TOT-ACTUAL (WKS-IDX-CAT)
083600     ADD 1 TO TOT-CANT-ACTIVOS (WKS-IDX-CAT)
083700     ADD PROC-COSTO-TOTAL-USD (WKS-IDX-PROC)
083800         TO WKS-TOTAL-INVERT-CART
083900     ADD PROC-VALOR-ACT-USD (WKS-IDX-PROC)
084000         TO WKS-TOTAL-ACTUAL-CART.
084100 415-ACUMULAR-UN-ACTIVO-E. EXIT.
084200*----------------------------------------------------------------*
084300*    SI LA CATEGORIA NO TIENE NADA INVERTIDO (CRYPTO, HOY SIEMPRE)*
084400*    EL RENDIMIENTO QUEDA EN CERO EN LUGAR DE DIVIDIR POR CERO;    *
084500*    ESTA ES LA MISMA GUARDA QUE USA 418 PARA LA CARTERA COMPLETA. *
084600*----------------------------------------------------------------*
084700 417-CALCULAR-PCT-CATEGORIA SECTION.
084800     COMPUTE TOT-GANANCIA-PERD (WKS-IDX-CAT) =
084900         TOT-ACTUAL (WKS-IDX-CAT) - TOT-INVERTIDO (WKS-IDX-CAT)
085000     IF TOT-INVERTIDO (WKS-IDX-CAT) > ZERO
085100        COMPUTE TOT-RENDIMIENTO-PCT (WKS-IDX-CAT) ROUNDED =
085200            TOT-GANANCIA-PERD (WKS-IDX-CAT) /
085300            TOT-INVERTIDO (WKS-IDX-CAT) * 100
085400     ELSE
085500        MOVE ZERO TO TOT-RENDIMIENTO-PCT (WKS-IDX-CAT)
085600     END-IF.
085700 417-CALCULAR-PCT-CATEGORIA-E. EXIT.
085800
085900*-----------------------------------------------------------------*
086000*    MISMA LOGICA QUE 417 PERO PARA EL TOTAL CONSOLIDADO DE       *
086100*    CARTERA EN LUGAR DE UNA CATEGORIA PARTICULAR.                *
086200*-----------------------------------------------------------------*
086300 418-CALCULAR-PCT-CARTERA SECTION.
086400     COMPUTE WKS-GANANCIA-PERD-CART =
086500         WKS-TOTAL-ACTUAL-CART - WKS-TOTAL-INVERT-CART
086600     IF WKS-TOTAL-INVERT-CART > ZERO
086700        COMPUTE WKS-RENDIM-PCT-CART ROUNDED =
086800            WKS-GANANCIA-PERD-CART /
086900            WKS-TOTAL-INVERT-CART * 100
087000     ELSE
087100        MOVE ZERO TO WKS-RENDIM-PCT-CART
087200     END-IF.
087300 418-CALCULAR-PCT-CARTERA-E. EXIT.
087400*--------> SERIE 420 EVALUACION DEL UMBRAL DE ALERTA.
087500*          EL UMBRAL ES FIJO, 40.00%
087600*----------------------------------------------------------------*
087700*    BASTA CON QUE UN SOLO ACTIVO SUPERE EL 40% DE RENDIMIENTO    *
087800*    PARA QUE SE EMITA EL AVISO; POR ESO EL PERFORM SE DETIENE     *
087900*    EN CUANTO WKS-HAY-ALERTA QUEDA EN TRUE, SIN NECESIDAD DE      *
088000*    SEGUIR RECORRIENDO EL RESTO DE LOS ACTIVOS PROCESADOS.        *
088100*----------------------------------------------------------------*
088200 420-EVALUAR-ALERTA SECTION.
088300     MOVE 'N' TO WKS-SW-ALERTA
088400     PERFORM 425-REVISAR-UMBRAL
088500         VARYING WKS-IDX-PROC FROM 1 BY 1
088600         UNTIL WKS-IDX-PROC > WKS-CANT-PROCESADOS
088700            OR WKS-HAY-ALERTA.
088800 420-EVALUAR-ALERTA-E. EXIT.
088900
089000*-----------------------------------------------------------------*
089100*    UMBRAL FIJO DEL 40.00% DE RENDIMIENTO. SI ALGUNA VEZ         *
089200*    OPERACIONES PIDE QUE SEA CONFIGURABLE, ESTE ES EL            *
089300*    UNICO LUGAR DEL PROGRAMA QUE HABRIA QUE TOCAR.               *
089400*-----------------------------------------------------------------*
089500 425-REVISAR-UMBRAL SECTION.
089600     IF PROC-RENDIMIENTO-PCT (WKS-IDX-PROC) > 40.00
089700        SET WKS-HAY-ALERTA TO TRUE
089800     END-IF.
089900 425-REVISAR-UMBRAL-E. EXIT.
090000*--------> SERIE 500 ESCRITURA DEL REPORTE DE RENDIMIENTO
090100*          DE CARTERA
090200*----------------------------------------------------------------*
090300*    EL REPORTE TIENE ENCABEZADO, UNA SECCION POR CATEGORIA CON   *
090400*    SU DETALLE Y RESUMEN, Y UN RESUMEN CONSOLIDADO AL PIE. UNA    *
090500*    CATEGORIA SIN ACTIVOS PROCESADOS (CRYPTO, HOY) NO IMPRIME     *
090600*    NINGUNA SECCION, VER LA GUARDA EN 510-ESCRIBIR-SECCION-       *
090700*    CATEGORIA; ESO EVITA UN BLOQUE VACIO "CATEGORIA CRYPTO: (SIN  *
090800*    ACTIVOS)" QUE NO LE APORTARIA NADA AL ANALISTA QUE LEE EL     *
090900*    REPORTE.                                                      *
091000*----------------------------------------------------------------*
091100 500-ESCRIBIR-REPORTE SECTION.
091200     PERFORM 505-ESCRIBIR-ENCABEZADO
091300     PERFORM 510-ESCRIBIR-SECCION-CATEGORIA
091400         VARYING WKS-IDX-CAT FROM 1 BY 1
091500         UNTIL WKS-IDX-CAT > 3
091600     PERFORM 530-RESUMEN-CONSOLIDADO.
091700 500-ESCRIBIR-REPORTE-E. EXIT.
091800*----------------------------------------------------------------*
091900*    EL TIPO DE CAMBIO DEL ENCABEZADO SE MUESTRA SIN SIGNO (ES    *
092000*    UNA COTIZACION, NO UNA GANANCIA O PERDIDA), POR ESO USA LA    *
092100*    SERIE 905 Y NO LA 900. TICKET CAR-0043.                       *
092200*----------------------------------------------------------------*
092300 505-ESCRIBIR-ENCABEZADO SECTION.
092400     MOVE WKS-LINEA-SEPARADOR TO WKS-LINEA-TRABAJO
092500     PERFORM 590-ESCRIBIR-LINEA
092600     MOVE SPACES TO WKS-LINEA-TRABAJO
092700     MOVE "REPORTE DE RENDIMIENTO DE CARTERA"
092800          TO WKS-LINEA-TRABAJO (44:33)
092900     PERFORM 590-ESCRIBIR-LINEA
093000     MOVE WKS-LINEA-SEPARADOR TO WKS-LINEA-TRABAJO
093100     PERFORM 590-ESCRIBIR-LINEA
093200     MOVE WKS-TIPO-CAMBIO-MEP TO WKS-MONTO-PLANO-ENTRADA
093300     PERFORM 905-EDITAR-MONEDA-PLANA
093400     MOVE SPACES TO WKS-LINEA-TRABAJO
093500     STRING "DOLAR MEP (BOLSA): " DELIMITED SIZE
093600            WKS-MONTO-PLANO-FORMATO  DELIMITED SIZE
093700       INTO WKS-LINEA-TRABAJO
093800     PERFORM 590-ESCRIBIR-LINEA
093900     MOVE SPACES TO WKS-LINEA-TRABAJO
094000     STRING "ACTUALIZADO: " DELIMITED SIZE
094100            WKS-FECHA-TIPO-CAMBIO DELIMITED SIZE
094200       INTO WKS-LINEA-TRABAJO
094300     PERFORM 590-ESCRIBIR-LINEA.
094400 505-ESCRIBIR-ENCABEZADO-E. EXIT.
094500*--------> IMPRIME LA SECCION DE UNA CATEGORIA SOLO SI
094600*          TIENE ACTIVOS PROCESADOS
094700 510-ESCRIBIR-SECCION-CATEGORIA SECTION.
094800     IF TOT-CANT-ACTIVOS (WKS-IDX-CAT) > 0
094900        PERFORM 512-ESCRIBIR-BANNER-CATEGORIA
095000        PERFORM 515-ESCRIBIR-DETALLE-ACTIVO
095100            VARYING WKS-IDX-PROC FROM 1 BY 1
095200            UNTIL WKS-IDX-PROC > WKS-CANT-PROCESADOS
095300        PERFORM 520-RESUMEN-CATEGORIA
095400     END-IF.
095500 510-ESCRIBIR-SECCION-CATEGORIA-E. EXIT.
095600
095700*-----------------------------------------------------------------*
095800*    TITULO DE SECCION POR CATEGORIA (ACCIONES/CEDEARS/           *
095900*    CRYPTO), ENTRE DOS LINEAS SEPARADORAS CORTAS.                *
096000*-----------------------------------------------------------------*
096100 512-ESCRIBIR-BANNER-CATEGORIA SECTION.
096200     MOVE WKS-LINEA-SEPARADOR-CORTA TO WKS-LINEA-TRABAJO
096300     PERFORM 590-ESCRIBIR-LINEA
096400     MOVE SPACES TO WKS-LINEA-TRABAJO
096500     EVALUATE WKS-IDX-CAT
096600        WHEN 1
096700           MOVE "ACCIONES ARGENTINAS (ARS -> USD)"
096800                TO WKS-LINEA-TRABAJO (1:33)
096900        WHEN 2
097000           MOVE "CEDEARS (ARS -> USD)"
097100                TO WKS-LINEA-TRABAJO (1:20)
097200        WHEN 3
097300           MOVE "CRIPTOMONEDAS (USD)"
097400                TO WKS-LINEA-TRABAJO (1:19)
097500     END-EVALUATE
097600     PERFORM 590-ESCRIBIR-LINEA
097700     MOVE WKS-LINEA-SEPARADOR-CORTA TO WKS-LINEA-TRABAJO
097800     PERFORM 590-ESCRIBIR-LINEA.
097900 512-ESCRIBIR-BANNER-CATEGORIA-E. EXIT.
098000*--------> IMPRIME EL BLOQUE DE DETALLE DE UN ACTIVO SI
098100*          PERTENECE A LA CATEGORIA EN CURSO (WKS-IDX-CAT)
098200*-----------------------------------------------------------------*
098300*    RECORRE LA TABLA COMPLETA DE ACTIVOS PROCESADOS UNA          *
098400*    VEZ POR CATEGORIA; SOLO ARMA EL BLOQUE DE DETALLE DE         *
098500*    LOS QUE PERTENECEN A LA CATEGORIA EN CURSO.                  *
098600*-----------------------------------------------------------------*
098700 515-ESCRIBIR-DETALLE-ACTIVO SECTION.
098800     PERFORM 516-CATEGORIA-DE-ACTIVO
098900     IF WKS-IDX-CAT-ACTIVO = WKS-IDX-CAT
099000        PERFORM 517-ARMAR-BLOQUE-DETALLE
099100     END-IF.
099200 515-ESCRIBIR-DETALLE-ACTIVO-E. EXIT.
099300
099400*-----------------------------------------------------------------*
099500*    TRADUCE LA CATEGORIA DE TEXTO DEL ACTIVO EN CURSO A SU       *
099600*    INDICE NUMERICO (1/2/3), COMPARTIDO ENTRE EL REPORTE         *
099700*    (SERIE 515) Y EL AVISO (SERIE 625).                          *
099800*-----------------------------------------------------------------*
099900 516-CATEGORIA-DE-ACTIVO SECTION.
100000     EVALUATE PROC-CATEGORIA (WKS-IDX-PROC)
100100        WHEN 'ACCIONES' MOVE 1 TO WKS-IDX-CAT-ACTIVO
100200        WHEN 'CEDEARS ' MOVE 2 TO WKS-IDX-CAT-ACTIVO
100300        WHEN OTHER      MOVE 3 TO WKS-IDX-CAT-ACTIVO
100400     END-EVALUATE.
100500 516-CATEGORIA-DE-ACTIVO-E. EXIT.
100600*----------------------------------------------------------------*
100700*    BLOQUE DE DETALLE POR ACTIVO. TICKET CAR-0043: PRECIO DE     *
100800*    COMPRA, PRECIO ACTUAL, VALOR ACTUAL Y PRECIO ARS SON          *
100900*    COTIZACIONES/TOTALES, NO GANANCIAS, ASI QUE SE EDITAN CON     *
101000*    905-EDITAR-MONEDA-PLANA (SIN SIGNO). GANANCIA/PERDIDA ES EL   *
101100*    UNICO MONTO DE ESTE BLOQUE QUE SIGUE USANDO 900-EDITAR-       *
101200*    MONEDA (CON SIGNO +/-), PORQUE ES LA UNICA CIFRA QUE EL       *
101300*    REPORTE DEBE MOSTRAR COMO GANANCIA O PERDIDA EXPLICITA.       *
101400*----------------------------------------------------------------*
101500 517-ARMAR-BLOQUE-DETALLE SECTION.
101600     MOVE SPACES TO WKS-LINEA-TRABAJO
101700     STRING PROC-TICKER (WKS-IDX-PROC) DELIMITED BY SPACE
101800            " (" DELIMITED SIZE
101900            PROC-CATEGORIA (WKS-IDX-PROC) DELIMITED BY SPACE
102000            ")" DELIMITED SIZE
102100       INTO WKS-LINEA-TRABAJO
102200     PERFORM 590-ESCRIBIR-LINEA
102300
102400     MOVE PROC-CANTIDAD (WKS-IDX-PROC) TO WKS-CANTIDAD-EDITADA
102500     MOVE SPACES TO WKS-LINEA-TRABAJO
102600     STRING "  Cantidad:              " DELIMITED SIZE
102700            WKS-CANTIDAD-EDITADA DELIMITED SIZE
102800       INTO WKS-LINEA-TRABAJO
102900     PERFORM 590-ESCRIBIR-LINEA
103000
103100     MOVE PROC-COSTO-UNIT-USD (WKS-IDX-PROC)
103200                   TO WKS-MONTO-PLANO-ENTRADA
103300     PERFORM 905-EDITAR-MONEDA-PLANA
103400     MOVE SPACES TO WKS-LINEA-TRABAJO
103500     STRING "  Precio compra (unit):  " DELIMITED SIZE
103600            WKS-MONTO-PLANO-FORMATO DELIMITED SIZE
103700       INTO WKS-LINEA-TRABAJO
103800     PERFORM 590-ESCRIBIR-LINEA
103900
104000     MOVE PROC-PRECIO-ACT-USD (WKS-IDX-PROC)
104100                   TO WKS-MONTO-PLANO-ENTRADA
104200     PERFORM 905-EDITAR-MONEDA-PLANA
104300     MOVE SPACES TO WKS-LINEA-TRABAJO
104400     STRING "  Precio actual (unit):  " DELIMITED SIZE
104500            WKS-MONTO-PLANO-FORMATO DELIMITED SIZE
104600       INTO WKS-LINEA-TRABAJO
104700     PERFORM 590-ESCRIBIR-LINEA
104800
104900     MOVE PROC-VALOR-ACT-USD (WKS-IDX-PROC)
105000                   TO WKS-MONTO-PLANO-ENTRADA
105100     PERFORM 905-EDITAR-MONEDA-PLANA
105200     MOVE SPACES TO WKS-LINEA-TRABAJO
105300     STRING "  Valor actual (total):  " DELIMITED SIZE
105400            WKS-MONTO-PLANO-FORMATO DELIMITED SIZE
105500       INTO WKS-LINEA-TRABAJO
105600     PERFORM 590-ESCRIBIR-LINEA
105700
105800     MOVE PROC-GANANCIA-PERD (WKS-IDX-PROC)
105900                   TO WKS-MONTO-ENTRADA
106000     PERFORM 900-EDITAR-MONEDA
106100     MOVE SPACES TO WKS-LINEA-TRABAJO
106200     STRING "  Ganancia/Perdida:      " DELIMITED SIZE
106300            WKS-MONTO-FORMATEADO DELIMITED SIZE
106400       INTO WKS-LINEA-TRABAJO
106500     PERFORM 590-ESCRIBIR-LINEA
106600
106700     MOVE PROC-RENDIMIENTO-PCT (WKS-IDX-PROC)
106800                   TO WKS-PCT-ENTRADA
106900     PERFORM 910-EDITAR-PORCENTAJE
107000     MOVE SPACES TO WKS-LINEA-TRABAJO
107100     STRING "  Rendimiento:           " DELIMITED SIZE
107200            WKS-PCT-FORMATEADO DELIMITED SIZE
107300       INTO WKS-LINEA-TRABAJO
107400     PERFORM 590-ESCRIBIR-LINEA
107500
107600     MOVE PROC-PRECIO-ARS (WKS-IDX-PROC)
107700                   TO WKS-MONTO-PLANO-ENTRADA
107800     PERFORM 905-EDITAR-MONEDA-PLANA
107900     MOVE SPACES TO WKS-LINEA-TRABAJO
108000     STRING "  Precio ARS:            " DELIMITED SIZE
108100            WKS-MONTO-PLANO-FORMATO DELIMITED SIZE
108200            " (MEP: $" DELIMITED SIZE
108300       INTO WKS-LINEA-TRABAJO
108400     MOVE PROC-TIPO-CAMBIO-USO (WKS-IDX-PROC)
108500                   TO WKS-PCT-EDITADO
108600     STRING WKS-LINEA-TRABAJO DELIMITED BY SPACE
108700            WKS-PCT-EDITADO DELIMITED BY SPACE
108800            ")" DELIMITED SIZE
108900       INTO WKS-LINEA-TRABAJO
109000     PERFORM 590-ESCRIBIR-LINEA.
109100 517-ARMAR-BLOQUE-DETALLE-E. EXIT.
109200*--------> RESUMEN DE TOTALES DE UNA CATEGORIA
109300*----------------------------------------------------------------*
109400*    TOTAL INVERTIDO Y VALOR ACTUAL SON TOTALES, NO GANANCIAS,    *
109500*    Y VAN SIN SIGNO (905); GANANCIA/PERDIDA DE LA CATEGORIA SI    *
109600*    LLEVA SIGNO (900), IGUAL QUE EN EL DETALLE POR ACTIVO.        *
109700*----------------------------------------------------------------*
109800 520-RESUMEN-CATEGORIA SECTION.
109900     MOVE SPACES TO WKS-LINEA-TRABAJO
110000     EVALUATE WKS-IDX-CAT
110100        WHEN 1 MOVE "RESUMEN ACCIONES" TO WKS-LINEA-TRABAJO
110200        WHEN 2 MOVE "RESUMEN CEDEARS"  TO WKS-LINEA-TRABAJO
110300        WHEN 3 MOVE "RESUMEN CRYPTO"   TO WKS-LINEA-TRABAJO
110400     END-EVALUATE
110500     PERFORM 590-ESCRIBIR-LINEA
110600
110700     MOVE TOT-INVERTIDO (WKS-IDX-CAT) TO WKS-MONTO-PLANO-ENTRADA
110800     PERFORM 905-EDITAR-MONEDA-PLANA
110900     MOVE SPACES TO WKS-LINEA-TRABAJO
111000     STRING "  Total Invertido:       " DELIMITED SIZE
111100            WKS-MONTO-PLANO-FORMATO DELIMITED SIZE
111200       INTO WKS-LINEA-TRABAJO
111300     PERFORM 590-ESCRIBIR-LINEA
111400
111500     MOVE TOT-ACTUAL (WKS-IDX-CAT) TO WKS-MONTO-PLANO-ENTRADA
111600     PERFORM 905-EDITAR-MONEDA-PLANA
111700     MOVE SPACES TO WKS-LINEA-TRABAJO
111800     STRING "  Valor Actual:          " DELIMITED SIZE
111900            WKS-MONTO-PLANO-FORMATO DELIMITED SIZE
112000       INTO WKS-LINEA-TRABAJO
112100     PERFORM 590-ESCRIBIR-LINEA
112200
112300     MOVE TOT-GANANCIA-PERD (WKS-IDX-CAT) TO WKS-MONTO-ENTRADA
112400     PERFORM 900-EDITAR-MONEDA
112500     MOVE SPACES TO WKS-LINEA-TRABAJO
112600     STRING "  Ganancia/Perdida:      " DELIMITED SIZE
112700            WKS-MONTO-FORMATEADO DELIMITED SIZE
112800       INTO WKS-LINEA-TRABAJO
112900     PERFORM 590-ESCRIBIR-LINEA
113000
113100     MOVE TOT-RENDIMIENTO-PCT (WKS-IDX-CAT) TO WKS-PCT-ENTRADA
113200     PERFORM 910-EDITAR-PORCENTAJE
113300     MOVE SPACES TO WKS-LINEA-TRABAJO
113400     STRING "  Rendimiento:           " DELIMITED SIZE
113500            WKS-PCT-FORMATEADO DELIMITED SIZE
113600       INTO WKS-LINEA-TRABAJO
113700     PERFORM 590-ESCRIBIR-LINEA.
113800 520-RESUMEN-CATEGORIA-E. EXIT.
113900*--------> RESUMEN CONSOLIDADO DE TODA LA CARTERA
114000*----------------------------------------------------------------*
114100*    MISMA REGLA DE SIGNO QUE EL RESUMEN POR CATEGORIA: TOTAL      *
114200*    INVERTIDO Y VALOR ACTUAL SIN SIGNO, GANANCIA/PERDIDA CON      *
114300*    SIGNO. ESTE ES EL ULTIMO BLOQUE DEL REPORTE.                  *
114400*----------------------------------------------------------------*
114500 530-RESUMEN-CONSOLIDADO SECTION.
114600     MOVE WKS-LINEA-SEPARADOR TO WKS-LINEA-TRABAJO
114700     PERFORM 590-ESCRIBIR-LINEA
114800     MOVE "RESUMEN CONSOLIDADO DE CARTERA" TO WKS-LINEA-TRABAJO
114900     PERFORM 590-ESCRIBIR-LINEA
115000
115100     MOVE WKS-TOTAL-INVERT-CART TO WKS-MONTO-PLANO-ENTRADA
115200     PERFORM 905-EDITAR-MONEDA-PLANA
115300     MOVE SPACES TO WKS-LINEA-TRABAJO
115400     STRING "  Total Invertido:       " DELIMITED SIZE
115500            WKS-MONTO-PLANO-FORMATO DELIMITED SIZE
115600       INTO WKS-LINEA-TRABAJO
115700     PERFORM 590-ESCRIBIR-LINEA
115800
115900     MOVE WKS-TOTAL-ACTUAL-CART TO WKS-MONTO-PLANO-ENTRADA
116000     PERFORM 905-EDITAR-MONEDA-PLANA
116100     MOVE SPACES TO WKS-LINEA-TRABAJO
116200     STRING "  Valor Actual:          " DELIMITED SIZE
116300            WKS-MONTO-PLANO-FORMATO DELIMITED SIZE
116400       INTO WKS-LINEA-TRABAJO
116500     PERFORM 590-ESCRIBIR-LINEA
116600
116700     MOVE WKS-GANANCIA-PERD-CART TO WKS-MONTO-ENTRADA
116800     PERFORM 900-EDITAR-MONEDA
116900     MOVE SPACES TO WKS-LINEA-TRABAJO
117000     STRING "  Ganancia/Perdida:      " DELIMITED SIZE
117100            WKS-MONTO-FORMATEADO DELIMITED SIZE
117200       INTO WKS-LINEA-TRABAJO
117300     PERFORM 590-ESCRIBIR-LINEA
117400
117500     MOVE WKS-RENDIM-PCT-CART TO WKS-PCT-ENTRADA
117600     PERFORM 910-EDITAR-PORCENTAJE
117700     MOVE SPACES TO WKS-LINEA-TRABAJO
117800     STRING "  Rendimiento:           " DELIMITED SIZE
117900            WKS-PCT-FORMATEADO DELIMITED SIZE
118000       INTO WKS-LINEA-TRABAJO
118100     PERFORM 590-ESCRIBIR-LINEA
118200     MOVE WKS-LINEA-SEPARADOR TO WKS-LINEA-TRABAJO
118300     PERFORM 590-ESCRIBIR-LINEA.
118400 530-RESUMEN-CONSOLIDADO-E. EXIT.
118500*--------> ESCRITURA FISICA DE UNA LINEA DEL REPORTE
118600*----------------------------------------------------------------*
118700*    SE LLEVA LA CUENTA DE LINEAS ESCRITAS EN EL ITEM 77 WKS-     *
118800*    CANT-LINEAS-REPORTE, QUE LA OPERACION PUEDE CONSULTAR SI      *
118900*    ALGUN DIA SE NECESITA PAGINAR EL REPORTE (HOY NO SE PAGINA,   *
119000*    LA IMPRESORA LOGICA DEL JCL CORTA POR TOP-OF-FORM).           *
119100*----------------------------------------------------------------*
119200 590-ESCRIBIR-LINEA SECTION.
119300     MOVE WKS-LINEA-TRABAJO TO REP-LINEA
119400     WRITE REG-REPORTE
119500     IF FS-REPORTE NOT = 0
119600        DISPLAY
119700        "ERROR ESCRIBIENDO EL REPORTE, FS: (" FS-REPORTE ")"
119800        UPON CONSOLE
119900        PERFORM 150-CIERRE-ARCHIVOS
120000        MOVE 93 TO RETURN-CODE
120100        STOP RUN
120200     END-IF
120300     ADD 1 TO WKS-CANT-LINEAS-REPORTE
120400     MOVE SPACES TO WKS-LINEA-TRABAJO.
120500 590-ESCRIBIR-LINEA-E. EXIT.
120600*--------> SERIE 600 ESCRITURA DEL AVISO DE RENDIMIENTO
120700*          DESTACADO. SOLO SE EMITE SI HAY ALERTA O SE
120800*          FORZO POR UPSI-0 O POR LA TARJETA DE
120900*          PARAMETROS.
121000*----------------------------------------------------------------*
121100*    EL AVISO ES UN ARCHIVO APARTE DEL REPORTE (SE ENTREGA A LA   *
121200*    OPERACION PARA QUE LO DISTRIBUYA POR SU PROPIO MEDIO, FUERA  *
121300*    DEL ALCANCE DE ESTE PROGRAMA), POR ESO SE ABRE SOLO CUANDO   *
121400*    REALMENTE VA A ESCRIBIRSE Y NO DESDE 110-APERTURA-ARCHIVOS.  *
121500*----------------------------------------------------------------*
121600 600-ESCRIBIR-NOTIFICACION SECTION.
121700     IF WKS-FORZAR-NOTIF-ON OR WKS-PARM-FORZAR-NOTIF
121800                         OR WKS-HAY-ALERTA
121900        OPEN OUTPUT NOTIFICACION
122000        IF FS-NOTIFIC NOT = 0
122100           DISPLAY
122200           "ERROR ABRIENDO EL AVISO, FS: (" FS-NOTIFIC ")"
122300           UPON CONSOLE
122400        ELSE
122500           PERFORM 605-ESCRIBIR-TITULO-AVISO
122600           PERFORM 610-ESCRIBIR-DATOS-TIPO-CAMBIO
122700           PERFORM 620-ESCRIBIR-SECCION-AVISO
122800               VARYING WKS-IDX-CAT FROM 1 BY 1
122900               UNTIL WKS-IDX-CAT > 3
123000           CLOSE NOTIFICACION
123100        END-IF
123200     END-IF.
123300 600-ESCRIBIR-NOTIFICACION-E. EXIT.
123400
123500*-----------------------------------------------------------------*
123600*    PRIMERA LINEA DEL AVISO. SI LA TARJETA DE PARAMETROS         *
123700*    NO TRAJO UN TITULO PROPIO, SE USA EL TITULO GENERICO         *
123800*    "Resumen de Cartera".                                        *
123900*-----------------------------------------------------------------*
124000 605-ESCRIBIR-TITULO-AVISO SECTION.
124100     MOVE SPACES TO WKS-LINEA-TRABAJO
124200     IF WKS-TITULO-NOTIF = SPACES
124300        MOVE "Resumen de Cartera" TO WKS-LINEA-TRABAJO
124400     ELSE
124500        MOVE WKS-TITULO-NOTIF TO WKS-LINEA-TRABAJO
124600     END-IF
124700     PERFORM 695-ESCRIBIR-LINEA-AVISO.
124800 605-ESCRIBIR-TITULO-AVISO-E. EXIT.
124900*----------------------------------------------------------------*
125000*    EL DOLAR MEP SE MUESTRA SIN SIGNO EN EL AVISO, IGUAL QUE EN  *
125100*    EL ENCABEZADO DEL REPORTE (SERIE 505). TICKET CAR-0043.      *
125200*----------------------------------------------------------------*
125300 610-ESCRIBIR-DATOS-TIPO-CAMBIO SECTION.
125400     MOVE WKS-TIPO-CAMBIO-MEP TO WKS-MONTO-PLANO-ENTRADA
125500     PERFORM 905-EDITAR-MONEDA-PLANA
125600     MOVE SPACES TO WKS-LINEA-TRABAJO
125700     STRING "Dolar MEP: " DELIMITED SIZE
125800            WKS-MONTO-PLANO-FORMATO DELIMITED SIZE
125900       INTO WKS-LINEA-TRABAJO
126000     PERFORM 695-ESCRIBIR-LINEA-AVISO
126100     MOVE SPACES TO WKS-LINEA-TRABAJO
126200     STRING "Actualizado: " DELIMITED SIZE
126300            WKS-FECHA-TIPO-CAMBIO DELIMITED SIZE
126400       INTO WKS-LINEA-TRABAJO
126500     PERFORM 695-ESCRIBIR-LINEA-AVISO.
126600 610-ESCRIBIR-DATOS-TIPO-CAMBIO-E. EXIT.
126700
126800*-----------------------------------------------------------------*
126900*    IMPRIME EL NOMBRE DE LA CATEGORIA Y SUS LINEAS DE            *
127000*    DETALLE SOLO SI TUVO ACTIVOS PROCESADOS, LA MISMA            *
127100*    GUARDA QUE USA 510-ESCRIBIR-SECCION-CATEGORIA PARA EL        *
127200*    REPORTE.                                                     *
127300*-----------------------------------------------------------------*
127400 620-ESCRIBIR-SECCION-AVISO SECTION.
127500     IF TOT-CANT-ACTIVOS (WKS-IDX-CAT) > 0
127600        MOVE SPACES TO WKS-LINEA-TRABAJO
127700        EVALUATE WKS-IDX-CAT
127800           WHEN 1 MOVE "ACCIONES" TO WKS-LINEA-TRABAJO
127900           WHEN 2 MOVE "CEDEARS"  TO WKS-LINEA-TRABAJO
128000           WHEN 3 MOVE "CRYPTO"   TO WKS-LINEA-TRABAJO
128100        END-EVALUATE
128200        PERFORM 695-ESCRIBIR-LINEA-AVISO
128300        PERFORM 625-ESCRIBIR-LINEA-AVISO-ACTIVO
128400            VARYING WKS-IDX-PROC FROM 1 BY 1
128500            UNTIL WKS-IDX-PROC > WKS-CANT-PROCESADOS
128600     END-IF.
128700 620-ESCRIBIR-SECCION-AVISO-E. EXIT.
128800*----------------------------------------------------------------*
128900*    EL AVISO ES DELIBERADAMENTE CORTO: SOLO UP/DN, TICKER Y       *
129000*    RENDIMIENTO. NO TRAE MONTOS EN DOLARES PORQUE SU PROPOSITO    *
129100*    ES ALERTAR RAPIDO, NO REEMPLAZAR AL REPORTE DETALLADO.        *
129200*----------------------------------------------------------------*
129300 625-ESCRIBIR-LINEA-AVISO-ACTIVO SECTION.
129400     PERFORM 516-CATEGORIA-DE-ACTIVO
129500     IF WKS-IDX-CAT-ACTIVO = WKS-IDX-CAT
129600        MOVE SPACES TO WKS-LINEA-TRABAJO
129700        IF PROC-RENDIMIENTO-PCT (WKS-IDX-PROC) >= ZERO
129800           MOVE "UP  " TO WKS-LINEA-TRABAJO (1:4)
129900        ELSE
130000           MOVE "DN  " TO WKS-LINEA-TRABAJO (1:4)
130100        END-IF
130200        MOVE PROC-TICKER (WKS-IDX-PROC)
130300                    TO WKS-LINEA-TRABAJO (5:10)
130400        MOVE PROC-RENDIMIENTO-PCT (WKS-IDX-PROC)
130500                    TO WKS-PCT-ENTRADA
130600        PERFORM 910-EDITAR-PORCENTAJE
130700        MOVE WKS-PCT-FORMATEADO
130800                    TO WKS-LINEA-TRABAJO (16:12)
130900        PERFORM 695-ESCRIBIR-LINEA-AVISO
131000     END-IF.
131100 625-ESCRIBIR-LINEA-AVISO-ACTIVO-E. EXIT.
131200*--------> ESCRITURA FISICA DE UNA LINEA DEL AVISO
131300*-----------------------------------------------------------------*
131400*    ESCRITURA FISICA DE UNA LINEA DEL AVISO. A DIFERENCIA        *
131500*    DE 590-ESCRIBIR-LINEA (REPORTE), UN ERROR AQUI NO            *
131600*    ABORTA LA CORRIDA: EL AVISO ES UN AGREGADO, NO EL            *
131700*    ENTREGABLE PRINCIPAL DE ESTE BATCH.                          *
131800*-----------------------------------------------------------------*
131900 695-ESCRIBIR-LINEA-AVISO SECTION.
132000     MOVE WKS-LINEA-TRABAJO(1:72) TO NOTIF-LINEA
132100     WRITE REG-NOTIFICACION
132200     IF FS-NOTIFIC NOT = 0
132300        DISPLAY
132400        "ERROR ESCRIBIENDO EL AVISO, FS: (" FS-NOTIFIC ")"
132500        UPON CONSOLE
132600     END-IF
132700     ADD 1 TO WKS-CANT-LINEAS-AVISO
132800     MOVE SPACES TO WKS-LINEA-TRABAJO.
132900 695-ESCRIBIR-LINEA-AVISO-E. EXIT.
133000*--------> SERIE 900 EDITA UN MONTO CON SIGNO, SEPARADOR DE
133100*          MILES Y DOS DECIMALES
133200*----------------------------------------------------------------*
133300*    RESERVADA A GANANCIA/PERDIDA (ACTIVO, CATEGORIA Y CARTERA).  *
133400*    TICKET CAR-0043: ANTES SE USABA TAMBIEN PARA MONTOS QUE NO   *
133500*    SON GANANCIA NI PERDIDA (PRECIOS, TOTALES INVERTIDO/ACTUAL), *
133600*    LO QUE LOS HACIA SALIR CON UN '+' QUE NO CORRESPONDE A UNA   *
133700*    GANANCIA O PERDIDA. ESOS CASOS AHORA VAN POR LA SERIE 905    *
133800*    (SIN SIGNO). EL ALGORITMO DE BUSQUEDA DEL PRIMER DIGITO      *
133900*    SIGNIFICATIVO (901) NO CAMBIA:                               *
134000*    RECORRE WKS-MONTO-EDITADO DE IZQUIERDA A DERECHA SALTANDO     *
134100*    LOS ESPACIOS QUE DEJA LA IMAGEN $$$,$$$,$$$,$$9.99 CUANDO EL *
134200*    MONTO ES CHICO, PARA ARMAR UN STRING SIN ESPACIOS DE SOBRA.  *
134300*----------------------------------------------------------------*
134400 900-EDITAR-MONEDA SECTION.
134500     IF WKS-MONTO-ENTRADA < ZERO
134600        MOVE '-' TO WKS-SIGNO-MONTO
134700        COMPUTE WKS-MONTO-ABS = WKS-MONTO-ENTRADA * -1
134800     ELSE
134900        MOVE '+' TO WKS-SIGNO-MONTO
135000        MOVE WKS-MONTO-ENTRADA TO WKS-MONTO-ABS
135100     END-IF
135200     MOVE WKS-MONTO-ABS TO WKS-MONTO-EDITADO
135300     MOVE 1 TO WKS-IDX-B
135400     PERFORM 901-BUSCAR-PRIMER-DIGITO-MTO
135500         UNTIL WKS-MONTO-EDITADO (WKS-IDX-B:1) NOT = SPACE
135600     COMPUTE WKS-LONG-MONTO-RESTO =
135700         WKS-LONG-MONTO-EDIT - WKS-IDX-B + 1
135800     MOVE SPACES TO WKS-MONTO-FORMATEADO
135900     STRING WKS-SIGNO-MONTO DELIMITED SIZE
136000            "$" DELIMITED SIZE
136100            WKS-MONTO-EDITADO (WKS-IDX-B:WKS-LONG-MONTO-RESTO)
136200                                DELIMITED SIZE
136300       INTO WKS-MONTO-FORMATEADO.
136400 900-EDITAR-MONEDA-E. EXIT.
136500
136600*-----------------------------------------------------------------*
136700*    AVANZA UNA POSICION EN WKS-MONTO-EDITADO. PERFORMADO         *
136800*    DESDE 900 HASTA ENCONTRAR EL PRIMER CARACTER QUE NO          *
136900*    SEA ESPACIO, SIN RECURRIR A NINGUNA FUNCION DE LA             *
137000*    LIBRERIA DE EJECUCION (NO DISPONIBLE EN ESTE COMPILADOR).    *
137100*-----------------------------------------------------------------*
137200 901-BUSCAR-PRIMER-DIGITO-MTO SECTION.
137300     ADD 1 TO WKS-IDX-B.
137400 901-BUSCAR-PRIMER-DIGITO-MTO-E. EXIT.
137500*--------> SERIE 905 EDITA UN MONTO SIN SIGNO, SEPARADOR DE
137600*          MILES Y DOS DECIMALES
137700*----------------------------------------------------------------*
137800*    TICKET CAR-0043. GEMELA DE LA SERIE 900 PERO PARA LOS        *
137900*    MONTOS QUE EL REPORTE Y EL AVISO MUESTRAN SIN SIGNO: PRECIO  *
138000*    DE COMPRA, PRECIO ACTUAL, VALOR ACTUAL, PRECIO ARS, EL TIPO   *
138100*    DE CAMBIO MEP DEL ENCABEZADO Y LOS TOTALES INVERTIDO/ACTUAL   *
138200*    POR CATEGORIA Y DE CARTERA. NINGUNO DE ESTOS CAMPOS DEBERIA   *
138300*    LLEGAR NEGATIVO EN CONDICIONES NORMALES DE OPERACION (SON     *
138400*    PRECIOS, CANTIDADES O TOTALES, NUNCA UNA DIFERENCIA), PERO    *
138500*    SE TOMA EL VALOR ABSOLUTO IGUAL ANTES DE EDITAR PARA QUE EL   *
138600*    FORMATO NUNCA DEPENDA DE ESE SUPUESTO: SIMPLEMENTE NUNCA SE   *
138700*    ARMA NI SE ANTEPONE UN CARACTER DE SIGNO AL RESULTADO.        *
138800*----------------------------------------------------------------*
138900 905-EDITAR-MONEDA-PLANA SECTION.
139000     IF WKS-MONTO-PLANO-ENTRADA < ZERO
139100        COMPUTE WKS-MONTO-PLANO-ABS =
139200            WKS-MONTO-PLANO-ENTRADA * -1
139300     ELSE
139400        MOVE WKS-MONTO-PLANO-ENTRADA TO WKS-MONTO-PLANO-ABS
139500     END-IF
139600     MOVE WKS-MONTO-PLANO-ABS TO WKS-MONTO-PLANO-EDITADO
139700     MOVE 1 TO WKS-IDX-D
139800     PERFORM 906-BUSCAR-PRIMER-DIGITO-PLANO
139900         UNTIL WKS-MONTO-PLANO-EDITADO (WKS-IDX-D:1) NOT = SPACE
140000     COMPUTE WKS-LONG-MTOPLANO-RESTO =
140100         WKS-LONG-MTOPLANO-EDIT - WKS-IDX-D + 1
140200     MOVE SPACES TO WKS-MONTO-PLANO-FORMATO
140300     STRING "$" DELIMITED SIZE
140400            WKS-MONTO-PLANO-EDITADO (WKS-IDX-D:
140500                                      WKS-LONG-MTOPLANO-RESTO)
140600                                DELIMITED SIZE
140700       INTO WKS-MONTO-PLANO-FORMATO.
140800 905-EDITAR-MONEDA-PLANA-E. EXIT.
140900
141000*-----------------------------------------------------------------*
141100*    GEMELA DE 901 PARA EL CAMPO SIN SIGNO WKS-MONTO-PLANO-       *
141200*    EDITADO.                                                     *
141300*-----------------------------------------------------------------*
141400 906-BUSCAR-PRIMER-DIGITO-PLANO SECTION.
141500     ADD 1 TO WKS-IDX-D.
141600 906-BUSCAR-PRIMER-DIGITO-PLANO-E. EXIT.
141700*--------> SERIE 910 EDITA UN PORCENTAJE CON SIGNO Y DOS
141800*          DECIMALES, CON SIMBOLO % AL FINAL
141900*----------------------------------------------------------------*
142000*    EL RENDIMIENTO SIEMPRE LLEVA SIGNO (UNA CATEGORIA EN        *
142100*    PERDIDA DEBE VERSE CON '-' EN EL REPORTE Y EN EL AVISO),     *
142200*    POR LO QUE ESTA SERIE NO TIENE UNA GEMELA "SIN SIGNO" COMO    *
142300*    LA MONEDA; TODOS LOS PORCENTAJES DEL SISTEMA PASAN POR AQUI. *
142400*----------------------------------------------------------------*
142500 910-EDITAR-PORCENTAJE SECTION.
142600     IF WKS-PCT-ENTRADA < ZERO
142700        MOVE '-' TO WKS-SIGNO-PCT
142800        COMPUTE WKS-PCT-ABS = WKS-PCT-ENTRADA * -1
142900     ELSE
143000        MOVE '+' TO WKS-SIGNO-PCT
143100        MOVE WKS-PCT-ENTRADA TO WKS-PCT-ABS
143200     END-IF
143300     MOVE WKS-PCT-ABS TO WKS-PCT-EDITADO
143400     MOVE 1 TO WKS-IDX-C
143500     PERFORM 911-BUSCAR-PRIMER-DIGITO-PCT
143600         UNTIL WKS-PCT-EDITADO (WKS-IDX-C:1) NOT = SPACE
143700     COMPUTE WKS-LONG-PCT-RESTO =
143800         WKS-LONG-PCT-EDIT - WKS-IDX-C + 1
143900     MOVE SPACES TO WKS-PCT-FORMATEADO
144000     STRING WKS-SIGNO-PCT DELIMITED SIZE
144100            WKS-PCT-EDITADO (WKS-IDX-C:WKS-LONG-PCT-RESTO)
144200                                DELIMITED SIZE
144300            "%" DELIMITED SIZE
144400       INTO WKS-PCT-FORMATEADO.
144500 910-EDITAR-PORCENTAJE-E. EXIT.
144600
144700*-----------------------------------------------------------------*
144800*    GEMELA DE 901 PARA EL CAMPO WKS-PCT-EDITADO.                 *
144900*-----------------------------------------------------------------*
145000 911-BUSCAR-PRIMER-DIGITO-PCT SECTION.
145100     ADD 1 TO WKS-IDX-C.
145200 911-BUSCAR-PRIMER-DIGITO-PCT-E. EXIT.
145300*                  ----- SECTION DE ESTADISTICAS -----
145400*----------------------------------------------------------------*
145500*    CIERRE INFORMATIVO DE LA CORRIDA PARA EL OPERADOR QUE MIRA   *
145600*    LA CONSOLA: CUANTAS TENENCIAS ENTRARON, CUANTAS SE PUDIERON   *
145700*    COTIZAR, CUANTAS QUEDARON SIN COTIZAR O FUERON CRYPTO         *
145800*    OMITIDA, Y SI SE DISPARO O NO LA ALERTA DE RENDIMIENTO.       *
145900*----------------------------------------------------------------*
146000 140-ESTADISTICAS SECTION.
146100     DISPLAY
146200     ">>>>>>>>>>>>>>>>>>> ESTADISTICAS DE CORRIDA <<<<<<<<<<<<<<<"
146300     UPON CONSOLE
146400     DISPLAY
146500     "||  FECHA DE PROCESO            : (" WKS-FECHA-PROCESO ")"
146600     UPON CONSOLE
146700     DISPLAY
146800     "||  TENENCIAS LEIDAS            : (" WKS-CANT-LEIDAS    ")"
146900     UPON CONSOLE
147000     DISPLAY
147100     "||  ACTIVOS PROCESADOS          : (" WKS-CANT-PROCESADOS")"
147200     UPON CONSOLE
147300     DISPLAY
147400     "||  SIN COTIZACION              : ("
147500     WKS-CANT-SIN-COTIZAR ")"
147600     UPON CONSOLE
147700     DISPLAY
147800     "||  CRYPTO OMITIDA              : ("
147900     WKS-CANT-CRYPTO-OMITIDA ")"
148000     UPON CONSOLE
148100     IF WKS-HAY-ALERTA
148200        DISPLAY
148300        "||  ALERTA DE RENDIMIENTO       : ( SI, >40% )"
148400        UPON CONSOLE
148500     ELSE
148600        DISPLAY
148700        "||  ALERTA DE RENDIMIENTO       : ( NO )"
148800        UPON CONSOLE
148900     END-IF
149000     DISPLAY
149100     "||  LINEAS DE REPORTE ESCRITAS  : ("
149200     WKS-CANT-LINEAS-REPORTE ")"
149300     UPON CONSOLE
149400     DISPLAY
149500     "||  LINEAS DE AVISO ESCRITAS    : ("
149600     WKS-CANT-LINEAS-AVISO ")"
149700     UPON CONSOLE
149800     DISPLAY
149900     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<"
150000     UPON CONSOLE.
150100 140-ESTADISTICAS-E. EXIT.
150200*                  ----- SECTION TO CLOSE FILES -----
150300*----------------------------------------------------------------*
150400*    CIERRA TODOS LOS ARCHIVOS ABIERTOS POR 110-APERTURA-ARCHIVOS.*
150500*    EL AVISO NO SE CIERRA AQUI PORQUE, SI SE LLEGO A ABRIR, YA     *
150600*    LO CIERRA LA PROPIA SERIE 600 AL TERMINAR DE ESCRIBIRLO.       *
150700*----------------------------------------------------------------*
150800 150-CIERRE-ARCHIVOS SECTION.
150900     CLOSE HOLDINGS
151000     CLOSE MARKET-QUOTES
151100     CLOSE EXCHANGE-RATE
151200     CLOSE PARAMETRO
151300     CLOSE REPORTE.
151400 150-CIERRE-ARCHIVOS-E. EXIT.
