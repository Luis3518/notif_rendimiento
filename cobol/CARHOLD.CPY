000100******************************************************************
000200*                                                                *
000300*  COPY        : CARHOLD                                        *
000400*  APLICACION  : CARTERA DE INVERSION                           *
000500*  DESCRIPCION : LAYOUT DEL REGISTRO DE TENENCIA (ARCHIVO        *
000600*              : HOLDINGS). UN REGISTRO POR CADA ACTIVO QUE EL   *
000700*              : CLIENTE MANTIENE EN CARTERA, YA SEA ACCION      *
000800*              : ARGENTINA, CEDEAR O CRIPTOMONEDA.               *
000900*              :                                                *
001000*              : ESTE LAYOUT ES COMPARTIDO CON LA PANTALLA DE    *
001100*              : CONSULTA DE SALDOS Y CON LA CARGA MANUAL DE     *
001200*              : TENENCIAS (AMBAS FUERA DEL ALCANCE DE ESTE      *
001300*              : BATCH); POR ESO TRAE CAMPOS QUE CARB1R01 NO LEE,*
001400*              : PERO QUE EL RESTO DE LA APLICACION SI NECESITA. *
001500*  LONGITUD    : 160 POSICIONES, FORMATO LINE SEQUENTIAL.        *
001600******************************************************************
001700*  BITACORA DE CAMBIOS                                          *
001800*  FECHA       PROGRAMADOR       DESCRIPCION                    *
001900*  ---------   ---------------   --------------------------    *
002000*  24/03/1989  J. SAGASTUME      CREACION DEL COPY, SOLO        *
002100*                                ACCIONES ARGENTINAS            *
002200*  11/09/1996  J. SAGASTUME      SE AGREGA CEDEARS (CERTIFICA-  *
002300*                                DOS DE DEPOSITO ARGENTINO)     *
002400*  14/01/1999  R. ESTRADA        REVISION Y2K - SIN CAMBIOS,    *
002500*                                NINGUN CAMPO DE FECHA NUMERICO *
002600*                                EN ESTE REGISTRO                *
002700*  02/06/2015  E. RAMIREZ (EEDR) SE AGREGA CATEGORIA CRYPTO Y   *
002800*                                CANTIDAD CON 4 DECIMALES PARA  *
002900*                                UNIDADES FRACCIONARIAS         *
003000*  19/07/2026  E. RAMIREZ (EEDR) TICKET CAR-0041: SE AMPLIA EL  *
003100*                                REDEFINES DE CANTIDAD PARA LA  *
003200*                                PANTALLA DE CONSULTA DE SALDOS *
003300*  10/08/2026  E. RAMIREZ (EEDR) TICKET CAR-0043: EL LAYOUT     *
003400*                                TRAIA SOLO LOS CUATRO CAMPOS   *
003500*                                QUE CONSUME CARB1R01 Y UN      *
003600*                                FILLER UNICO DE RELLENO; SE    *
003700*                                AMPLIA A 160 BYTES INCORPORANDO*
003800*                                LOS CAMPOS DE CUENTA, SUCURSAL,*
003900*                                BROKER Y ESTADO QUE YA TRAE LA *
004000*                                CARGA MANUAL, PARA QUE EL COPY *
004100*                                REFLEJE EL REGISTRO COMPLETO   *
004200*                                DEL ARCHIVO Y NO SOLO LA PARTE *
004300*                                QUE USA LA LIQUIDACION DIARIA. *
004400*                                CARB1R01 SIGUE LEYENDO SOLO     *
004500*                                CATEGORIA/TICKER/CANTIDAD/      *
004600*                                COSTO-TOTAL; EL RESTO QUEDA     *
004700*                                RESERVADO PARA LOS DEMAS        *
004800*                                PROGRAMAS DE LA APLICACION.     *
004900******************************************************************
005000 01  REG-CARHOLD.
005100*--------------------------------------------------------------*
005200*    CATEGORIA DEL ACTIVO. DEFINE COMO SE VALUA LA TENENCIA:   *
005300*    ACCIONES Y CEDEARS COTIZAN EN PESOS Y SE CONVIERTEN A     *
005400*    DOLARES CON EL TIPO DE CAMBIO MEP; CRYPTO SE EXPRESA YA    *
005500*    EN DOLARES (SIN FUENTE DE COTIZACION AUTOMATICA AUN).      *
005600*--------------------------------------------------------------*
005700     05  CARHOLD-CATEGORIA          PIC X(08).
005800         88  CARHOLD-ES-ACCIONES           VALUE 'ACCIONES'.
005900         88  CARHOLD-ES-CEDEARS            VALUE 'CEDEARS '.
006000         88  CARHOLD-ES-CRYPTO             VALUE 'CRYPTO  '.
006100*--------------------------------------------------------------*
006200*    SIMBOLO/TICKER DEL ACTIVO TAL COMO APARECE EN LA PIZARRA  *
006300*--------------------------------------------------------------*
006400     05  CARHOLD-TICKER              PIC X(10).
006500*--------------------------------------------------------------*
006600*    CANTIDAD DE UNIDADES EN CARTERA, CON 4 DECIMALES PARA     *
006700*    PERMITIR FRACCIONES DE CRIPTOMONEDA. EL REDEFINES DA LA   *
006800*    VISTA SEPARADA ENTERA/DECIMAL QUE USA LA PANTALLA DE      *
006900*    CONSULTA DE SALDOS (AJENA A ESTE BATCH).                  *
007000*--------------------------------------------------------------*
007100     05  CARHOLD-CANTIDAD            PIC S9(09)V9(04).
007200     05  CARHOLD-CANTIDAD-R REDEFINES CARHOLD-CANTIDAD.
007300         10  CARHOLD-CANT-ENTERA     PIC S9(09).
007400         10  CARHOLD-CANT-DECIMAL    PIC  9(04).
007500*--------------------------------------------------------------*
007600*    COSTO TOTAL DE COMPRA, YA EXPRESADO EN DOLARES POR LA     *
007700*    RUTINA DE CAPTURA (NO ES RESPONSABILIDAD DE ESTE BATCH    *
007800*    CONVERTIR EL COSTO DE COMPRA, SOLO EL VALOR ACTUAL).      *
007900*--------------------------------------------------------------*
008000     05  CARHOLD-COSTO-TOTAL         PIC S9(09)V99.
008100*--------------------------------------------------------------*
008200*    NUMERO DE CUENTA COMITENTE PROPIETARIA DE LA TENENCIA.    *
008300*    USADO POR LA PANTALLA DE CONSULTA DE SALDOS; CARB1R01 NO  *
008400*    LO LEE PORQUE EL RENDIMIENTO SE LIQUIDA PARA LA CARTERA    *
008500*    COMPLETA DEL ARCHIVO, NO POR SUBCUENTA INDIVIDUAL.        *
008600*--------------------------------------------------------------*
008700     05  CARHOLD-NUM-CUENTA          PIC X(12).
008800*--------------------------------------------------------------*
008900*    SUCURSAL/AGENCIA DONDE SE ORIGINO LA OPERACION DE COMPRA  *
009000*--------------------------------------------------------------*
009100     05  CARHOLD-SUCURSAL            PIC X(04).
009200*--------------------------------------------------------------*
009300*    FECHA DE ALTA DE LA TENENCIA EN AAAAMMDD, TEXTO LIBRE.    *
009400*    ES SOLO INFORMATIVA; EL RENDIMIENTO NO DEPENDE DE CUANTO  *
009500*    TIEMPO LLEVA EL ACTIVO EN CARTERA, SOLO DE COSTO VS VALOR *
009600*    ACTUAL, ASI QUE ESTE BATCH NO LA TOCA.                    *
009700*--------------------------------------------------------------*
009800     05  CARHOLD-FECHA-ALTA          PIC X(08).
009900*--------------------------------------------------------------*
010000*    MONEDA EN QUE SE PACTO LA COMPRA ORIGINAL. CARHOLD-COSTO- *
010100*    TOTAL YA VIENE CONVERTIDO A DOLARES POR LA CAPTURA PREVIA;*
010200*    ESTE CAMPO QUEDA SOLO COMO RASTRO DE AUDITORIA DE EN QUE  *
010300*    MONEDA SE OPERO REALMENTE EN LA SOCIEDAD DE BOLSA.        *
010400*--------------------------------------------------------------*
010500     05  CARHOLD-COD-MONEDA-ORIG     PIC X(03).
010600         88  CARHOLD-MON-USD               VALUE 'USD'.
010700         88  CARHOLD-MON-ARS               VALUE 'ARS'.
010800*--------------------------------------------------------------*
010900*    CODIGO DE BROKER / SOCIEDAD DE BOLSA POR DONDE SE COMPRO  *
011000*--------------------------------------------------------------*
011100     05  CARHOLD-COD-BROKER          PIC X(06).
011200*--------------------------------------------------------------*
011300*    ESTADO DE LA TENENCIA. UNA TENENCIA 'DE BAJA' QUEDA UN    *
011400*    CICLO EN EL ARCHIVO ANTES DE DEPURARSE; SE ASUME QUE LA   *
011500*    DEPURACION YA CORRIO ANTES DE ESTA LIQUIDACION, POR LO    *
011600*    QUE CARB1R01 NO FILTRA POR ESTE CAMPO.                    *
011700*--------------------------------------------------------------*
011800     05  CARHOLD-IND-ESTADO          PIC X(01).
011900         88  CARHOLD-ACTIVO                VALUE 'A'.
012000         88  CARHOLD-DE-BAJA                VALUE 'B'.
012100*--------------------------------------------------------------*
012200*    USUARIO QUE DIO DE ALTA LA TENENCIA EN LA PANTALLA MANUAL *
012300*--------------------------------------------------------------*
012400     05  CARHOLD-USUARIO-ALTA        PIC X(08).
012500*--------------------------------------------------------------*
012600*    OBSERVACIONES LIBRES DEL OPERADOR AL CARGAR LA TENENCIA   *
012700*--------------------------------------------------------------*
012800     05  CARHOLD-OBSERVACIONES       PIC X(20).
012900*--------------------------------------------------------------*
013000*    RELLENO PARA CRECIMIENTO FUTURO DEL LAYOUT                *
013100*--------------------------------------------------------------*
013200     05  FILLER                      PIC X(56).
