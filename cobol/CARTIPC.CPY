000100******************************************************************
000200*                                                                *
000300*  COPY        : CARTIPC                                        *
000400*  APLICACION  : CARTERA DE INVERSION                           *
000500*  DESCRIPCION : LAYOUT DEL REGISTRO DE TIPO DE CAMBIO (ARCHIVO  *
000600*              : EXCHANGE-RATE). UN REGISTRO POR CASA DE CAMBIO; *
000700*              : EL PROCESO DE LIQUIDACION DE CARTERA SOLO       *
000800*              : RECONOCE LA CASA 'BOLSA' (DOLAR MEP), PERO EL   *
000900*              : ARCHIVO TRAE TAMBIEN LAS DEMAS COTIZACIONES DE  *
001000*              : REFERENCIA QUE PUBLICA TESORERIA (OFICIAL,      *
001100*              : BLUE, CCL) PARA OTROS USOS DE LA APLICACION.    *
001200*  LONGITUD    : 100 POSICIONES, FORMATO LINE SEQUENTIAL.        *
001300******************************************************************
001400*  BITACORA DE CAMBIOS                                          *
001500*  FECHA       PROGRAMADOR       DESCRIPCION                    *
001600*  ---------   ---------------   --------------------------    *
001700*  24/03/1989  J. SAGASTUME      CREACION DEL COPY               *
001800*  14/01/1999  R. ESTRADA        REVISION Y2K - RATE-DATE ES    *
001900*                                TEXTO LIBRE, SIN CAMBIOS        *
002000*  02/06/2015  E. RAMIREZ (EEDR) SE AGREGA REDEFINES DE LA       *
002100*                                FECHA DE ACTUALIZACION PARA EL *
002200*                                ENCABEZADO DEL REPORTE          *
002300*  10/08/2026  E. RAMIREZ (EEDR) TICKET CAR-0043: EL COPY SOLO   *
002400*                                TRAIA CASA/TIPO-VENTA/FECHA-    *
002500*                                ACTUAL Y UN FILLER UNICO; SE    *
002600*                                AMPLIA A 100 BYTES AGREGANDO EL *
002700*                                TIPO COMPRADOR, LA MONEDA DE    *
002800*                                COTIZACION, LA FUENTE DEL DATO  *
002900*                                Y EL USUARIO QUE LO CARGO EN    *
003000*                                TESORERIA. CARB1R01 SIGUE        *
003100*                                LEYENDO SOLO CASA/TIPO-VENTA/   *
003200*                                FECHA-ACTUAL PARA LA CASA       *
003300*                                'BOLSA' (DOLAR MEP).            *
003400******************************************************************
003500 01  REG-CARTIPC.
003600*--------------------------------------------------------------*
003700*    CASA DE CAMBIO / REFERENCIA PUBLICADA. SOLO 'BOLSA' (DOLAR*
003800*    MEP) ES RECONOCIDA POR LA LIQUIDACION DE CARTERA; LAS      *
003900*    DEMAS CASAS DEL ARCHIVO SE LEEN IGUAL PERO SE DESCARTAN.   *
004000*--------------------------------------------------------------*
004100     05  CARTIPC-CASA                PIC X(10).
004200         88  CARTIPC-ES-BOLSA               VALUE 'BOLSA     '.
004300         88  CARTIPC-ES-OFICIAL             VALUE 'OFICIAL   '.
004400         88  CARTIPC-ES-BLUE                VALUE 'BLUE      '.
004500*--------------------------------------------------------------*
004600*    TIPO DE CAMBIO VENDEDOR (DOLAR MEP), PESOS POR DOLAR       *
004700*--------------------------------------------------------------*
004800     05  CARTIPC-TIPO-VENTA          PIC S9(05)V99.
004900*--------------------------------------------------------------*
005000*    TIPO DE CAMBIO COMPRADOR. NO LO USA LA LIQUIDACION DE      *
005100*    CARTERA (SIEMPRE SE VALUA AL VENDEDOR, QUE ES AL QUE SE    *
005200*    PODRIA LIQUIDAR LA TENENCIA), PERO TESORERIA LO PUBLICA     *
005300*    JUNTO CON EL VENDEDOR EN EL MISMO REGISTRO.                *
005400*--------------------------------------------------------------*
005500     05  CARTIPC-TIPO-COMPRA         PIC S9(05)V99.
005600*--------------------------------------------------------------*
005700*    MONEDA A LA QUE SE REFIERE LA COTIZACION (SIEMPRE USD EN   *
005800*    ESTE ARCHIVO, PERO EL CAMPO QUEDA PARA EL DIA QUE TESORERIA*
005900*    PUBLIQUE OTRAS DIVISAS)                                     *
006000*--------------------------------------------------------------*
006100     05  CARTIPC-COD-MONEDA          PIC X(03).
006200         88  CARTIPC-MON-USD                VALUE 'USD'.
006300*--------------------------------------------------------------*
006400*    FECHA/HORA DE ACTUALIZACION, TEXTO YA FORMATEADO           *
006500*    (EJ. '19/07/2026 14:30')                                   *
006600*--------------------------------------------------------------*
006700     05  CARTIPC-FECHA-ACTUAL        PIC X(16).
006800     05  CARTIPC-FECHA-ACTUAL-R REDEFINES CARTIPC-FECHA-ACTUAL.
006900         10  CARTIPC-FECHA-DDMMAAAA  PIC X(10).
007000         10  FILLER                  PIC X(01).
007100         10  CARTIPC-HORA-HHMM       PIC X(05).
007200*--------------------------------------------------------------*
007300*    NOMBRE DE LA FUENTE QUE PUBLICO LA COTIZACION (EJ.         *
007400*    'BYMA', 'CRONISTA', 'AMBITO')                               *
007500*--------------------------------------------------------------*
007600     05  CARTIPC-FUENTE              PIC X(10).
007700*--------------------------------------------------------------*
007800*    INDICADOR DE COTIZACION VIGENTE. UNA COTIZACION 'NO        *
007900*    VIGENTE' QUEDA EN EL ARCHIVO COMO HISTORICO UN CICLO MAS   *
008000*    ANTES DE DEPURARSE; LA LIQUIDACION DE CARTERA NO FILTRA     *
008100*    POR ESTE CAMPO, SE ASUME QUE TESORERIA YA DEPURO EL         *
008200*    ARCHIVO ANTES DE LA CORRIDA DIARIA.                        *
008300*--------------------------------------------------------------*
008400     05  CARTIPC-IND-VIGENTE         PIC X(01).
008500         88  CARTIPC-VIGENTE                VALUE 'S'.
008600*--------------------------------------------------------------*
008700*    USUARIO DE TESORERIA QUE CARGO LA COTIZACION               *
008800*--------------------------------------------------------------*
008900     05  CARTIPC-USUARIO-CARGA       PIC X(08).
009000*--------------------------------------------------------------*
009100*    RELLENO PARA CRECIMIENTO FUTURO DEL LAYOUT                *
009200*--------------------------------------------------------------*
009300     05  FILLER                      PIC X(38).
